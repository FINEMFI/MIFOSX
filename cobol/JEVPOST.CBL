000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  JEV-POST-VALIDATE.
000030 AUTHOR.      R H MORRISON.
000040 INSTALLATION. MIDSTATE DATA CENTER - GENERAL LEDGER.
000050 DATE-WRITTEN. 03/02/1985.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - RESTRICTED TO GENERAL
000080     LEDGER AND AUDIT STAFF.  SEE DP SECURITY MANUAL SECTION 4.
000090*****************************************************************
000100*  JEV-POST-VALIDATE                                            *
000110*  MANUAL JOURNAL ENTRY VOUCHER EDIT AND POSTING.                *
000120*  READS A VOUCHER HEADER FOLLOWED BY ITS CREDIT LEGS THEN ITS  *
000130*  DEBIT LEGS (COUNTS CARRIED ON THE HEADER), EDITS THE VOUCHER *
000140*  AGAINST THE STANDING GL EDIT RULES, WRITES ACCEPTED LEGS TO  *
000150*  JRNLOK AND REJECTS THE WHOLE VOUCHER TO JRNLREJ WITH THE     *
000160*  FIRST ERROR CODE FOUND.                                       *
000170*****************************************************************
000180*  MAINTENANCE LOG                                              *
000190*  --------                                                     *
000200*  03/02/85  RHM  0096  ORIGINAL PROGRAM - REPLACES HAND-POSTED  *
000210*                       VOUCHER CARDS AND THE GREEN-BAR JOURNAL. *
000220*  08/21/89  DWC  0219  ADDED OPENING-ENTRY RELAXATION - NEW     *
000230*                       BRANCH CONVERSIONS WERE BEING REJECTED   *
000240*                       FOR HAVING NO OFFSETTING LEGS.            *
000250*  04/06/94  LKP  0301  ADDED PAYMENT-TYPE AND UNIDENTIFIED-     *
000260*                       ENTRY EDITS PER SUSPENSE CLEANUP.         *
000270*  04/06/94  LKP  0301  ADDED DEBIT/CREDIT BALANCE EDIT AT       *
000280*                       POSTING TIME - VALIDATION ALONE WAS      *
000290*                       LETTING UNBALANCED VOUCHERS THROUGH.      *
000300*  01/18/99  TJS  Y2K3  TRANSACTION DATE CONFIRMED CCYYMMDD,     *
000310*                       NO CHANGE REQUIRED, Y2K SIGN-OFF.         *
000320*  06/02/96  LKP  0330  JRNLIN NOW OPENS WITH A RUN HEADER AND    *
000330*                       CLOSES WITH A RUN TRAILER LIKE EVERY      *
000340*                       OTHER FEED IN THE SHOP - 2010-READ-HEADER *
000350*                       NOW SKIPS PAST THE RUN HEADER AND STOPS   *
000360*                       CLEAN ON THE RUN TRAILER INSTEAD OF       *
000370*                       TRYING TO POST THEM AS VOUCHERS.          *
000380*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000390*                       NO PROGRAM CHANGES REQUIRED, VOUCHER      *
000400*                       POSTINGS TIE TO THE GENERAL LEDGER         *
000410*                       CONTROL TOTALS FOR THE PERIOD.              *
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT JRNL-IN-FILE ASSIGN TO JRNLIN
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS WS-JRNLIN-STATUS.
000520     SELECT JRNL-OK-FILE ASSIGN TO JRNLOK
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS WS-JRNLOK-STATUS.
000550     SELECT JRNL-REJ-FILE ASSIGN TO JRNLREJ
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS IS WS-JRNLREJ-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  JRNL-IN-FILE
000610     LABEL RECORDS ARE STANDARD.
000620 01  JRNL-HEADER-RECORD.
000630     COPY JRNLHDR REPLACING JOURNAL-HEADER-RECORD
000640                       BY JRNL-HEADER-RECORD.
000650 01  JRNL-LEG-RECORD.
000660     COPY JRNLLEG REPLACING JOURNAL-LEG-RECORD
000670                       BY JRNL-LEG-RECORD.
000680 FD  JRNL-OK-FILE
000690     LABEL RECORDS ARE STANDARD.
000700 01  JRNL-OK-RECORD.
000710     05  OK-OFFICE-ID              PIC 9(9).
000720     05  OK-TXN-DATE               PIC 9(8).
000730     05  OK-CURRENCY-CODE          PIC X(3).
000740     05  OK-GL-ACCOUNT-ID          PIC 9(9).
000750     05  OK-DC-FLAG                PIC X(1).
000760     05  OK-AMOUNT                 PIC S9(13)V9(2) COMP-3.
000770     05  FILLER                    PIC X(15).
000780 FD  JRNL-REJ-FILE
000790     LABEL RECORDS ARE STANDARD.
000800 01  JRNL-REJ-RECORD.
000810     05  REJ-OFFICE-ID             PIC 9(9).
000820     05  REJ-TXN-DATE              PIC 9(8).
000830     05  REJ-CURRENCY-CODE         PIC X(3).
000840     05  REJ-ERROR-CODE            PIC X(4).
000850     05  REJ-REFERENCE-NUMBER      PIC X(100).
000860     05  FILLER                    PIC X(17).
000870 WORKING-STORAGE SECTION.
000880 77  WS-JRNLIN-STATUS              PIC X(02) VALUE SPACES.
000890 77  WS-JRNLOK-STATUS              PIC X(02) VALUE SPACES.
000900 77  WS-JRNLREJ-STATUS             PIC X(02) VALUE SPACES.
000910 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
000920     88  WS-EOF-YES                    VALUE 'Y'.
000930 77  WS-VOUCHER-OK-SW              PIC X(01) VALUE 'Y'.
000940     88  WS-VOUCHER-IS-OK              VALUE 'Y'.
000950     88  WS-VOUCHER-IS-REJECTED        VALUE 'N'.
000960 77  WS-VOUCHERS-READ-CT           PIC 9(7) COMP VALUE ZERO.
000970 77  WS-VOUCHERS-ACCEPTED-CT       PIC 9(7) COMP VALUE ZERO.
000980 77  WS-VOUCHERS-REJECTED-CT       PIC 9(7) COMP VALUE ZERO.
000990 77  WS-LEG-X                      PIC 9(3) COMP VALUE ZERO.
001000 77  WS-LEG-TOTAL-CT               PIC 9(3) COMP VALUE ZERO.
001010 77  WS-TRAILER-RECORD-COUNT       PIC 9(9) COMP VALUE ZERO.
001020 01  WS-RUN-DATE-FIELDS.
001030     05  WS-RUN-DATE               PIC 9(8) VALUE ZERO.
001040 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-FIELDS.
001050     05  WS-RUN-DATE-CCYY          PIC 9(4).
001060     05  WS-RUN-DATE-MM            PIC 9(2).
001070     05  WS-RUN-DATE-DD            PIC 9(2).
001080 01  WS-ERROR-CODE                 PIC X(4) VALUE SPACES.
001090 01  WS-DEBIT-TOTAL                PIC S9(13)V99 COMP-3
001100                                         VALUE ZERO.
001110 01  WS-CREDIT-TOTAL               PIC S9(13)V99 COMP-3
001120                                         VALUE ZERO.
001130 01  WS-RUN-DEBIT-TOTAL            PIC S9(15)V99 COMP-3
001140                                         VALUE ZERO.
001150 01  WS-RUN-DEBIT-TOTAL-X          PIC Z(14)9.99-.
001160 01  WS-RUN-CREDIT-TOTAL           PIC S9(15)V99 COMP-3
001170                                         VALUE ZERO.
001180 01  WS-RUN-CREDIT-TOTAL-X         PIC Z(14)9.99-.
001190 01  WS-VOUCHER-HEADER.
001200     COPY JRNLHDR REPLACING JOURNAL-HEADER-RECORD
001210                       BY WS-VOUCHER-HEADER.
001220 01  WS-LEG-TABLE.
001230     05  WS-LEG-ENTRY OCCURS 1 TO 200 TIMES
001240                 DEPENDING ON WS-LEG-TOTAL-CT
001250                 INDEXED BY WS-LEG-IDX.
001260         10  WS-L-DC-FLAG          PIC X(1).
001270             88  WS-L-IS-DEBIT             VALUE 'D'.
001280             88  WS-L-IS-CREDIT            VALUE 'C'.
001290         10  WS-L-GL-ACCOUNT-ID    PIC 9(9).
001300         10  WS-L-AMOUNT           PIC S9(13)V9(2) COMP-3.
001310         10  WS-L-COMMENTS         PIC X(100).
001320         10  FILLER                PIC X(06).
001330 01  WS-L-AMOUNT-WORK              PIC S9(13)V9(2) COMP-3
001340                                         VALUE ZERO.
001350*    RETAINED FOR ABEND-DUMP FORMATTING - SEE TICKET 0301.
001360 01  WS-L-AMOUNT-WORK-X REDEFINES WS-L-AMOUNT-WORK
001370                                       PIC X(08).
001380 PROCEDURE DIVISION.
001390 0000-MAIN-CONTROL.
001400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001410     PERFORM 2000-PROCESS-VOUCHER THRU 2000-EXIT
001420         UNTIL WS-EOF-YES.
001430     PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
001440     CLOSE JRNL-IN-FILE JRNL-OK-FILE JRNL-REJ-FILE.
001450     STOP RUN.
001460 1000-INITIALIZE.
001470     OPEN INPUT JRNL-IN-FILE.
001480     OPEN OUTPUT JRNL-OK-FILE.
001490     OPEN OUTPUT JRNL-REJ-FILE.
001500     DISPLAY 'JEV-POST-VALIDATE - JOURNAL ENTRY EDIT AND POST'.
001510     PERFORM 2010-READ-HEADER THRU 2010-EXIT.
001520 1000-EXIT.
001530     EXIT.
001540 2000-PROCESS-VOUCHER.
001550     ADD 1 TO WS-VOUCHERS-READ-CT.
001560     MOVE 'Y' TO WS-VOUCHER-OK-SW.
001570     MOVE SPACES TO WS-ERROR-CODE.
001580     MOVE JRNL-HEADER-RECORD TO WS-VOUCHER-HEADER.
001590     PERFORM 2100-READ-LEGS THRU 2100-EXIT.
001600     PERFORM 3000-EDIT-VOUCHER THRU 3000-EXIT.
001610     IF WS-VOUCHER-IS-OK
001620         PERFORM 4000-POST-ACCEPTED THRU 4000-EXIT
001630         ADD 1 TO WS-VOUCHERS-ACCEPTED-CT
001640     ELSE
001650         PERFORM 4500-POST-REJECT THRU 4500-EXIT
001660         ADD 1 TO WS-VOUCHERS-REJECTED-CT
001670     END-IF.
001680     PERFORM 2010-READ-HEADER THRU 2010-EXIT.
001690 2000-EXIT.
001700     EXIT.
001710 2010-READ-HEADER.
001720     READ JRNL-IN-FILE
001730         AT END
001740             MOVE 'Y' TO WS-EOF-SW
001750             GO TO 2010-EXIT
001760     END-READ.
001770     IF JE-RECORD-IS-HEADER OF JRNL-HEADER-RECORD
001780         PERFORM 2015-EDIT-RUN-HEADER THRU 2015-EXIT
001790         GO TO 2010-READ-HEADER
001800     END-IF.
001810     IF JE-RECORD-IS-TRAILER OF JRNL-HEADER-RECORD
001820         PERFORM 2018-VERIFY-RUN-TRAILER THRU 2018-EXIT
001830         MOVE 'Y' TO WS-EOF-SW
001840         GO TO 2010-EXIT
001850     END-IF.
001860 2010-EXIT.
001870     EXIT.
001880 2015-EDIT-RUN-HEADER.
001890     MOVE JE-HDR-RUN-DATE-CCYY OF JRNL-HEADER-RECORD TO WS-RUN-DATE-CCYY.
001900     MOVE JE-HDR-RUN-DATE-MM OF JRNL-HEADER-RECORD TO WS-RUN-DATE-MM.
001910     MOVE JE-HDR-RUN-DATE-DD OF JRNL-HEADER-RECORD TO WS-RUN-DATE-DD.
001920     DISPLAY '  JOURNAL FEED RUN DATE . . . . . . . . ' WS-RUN-DATE-FIELDS.
001930 2015-EXIT.
001940     EXIT.
001950 2018-VERIFY-RUN-TRAILER.
001960     MOVE JE-TRL-RECORD-COUNT OF JRNL-HEADER-RECORD
001970                         TO WS-TRAILER-RECORD-COUNT.
001980     IF WS-TRAILER-RECORD-COUNT NOT = WS-VOUCHERS-READ-CT
001990         DISPLAY '  *** JRNLIN TRAILER RECORD COUNT OUT OF BALANCE ***'
002000     END-IF.
002010 2018-EXIT.
002020     EXIT.
002030 2100-READ-LEGS.
002040     COMPUTE WS-LEG-TOTAL-CT =
002050         JE-CREDIT-COUNT OF WS-VOUCHER-HEADER
002060             + JE-DEBIT-COUNT OF WS-VOUCHER-HEADER.
002070     IF WS-LEG-TOTAL-CT NOT = ZERO
002080         PERFORM 2150-READ-ONE-LEG THRU 2150-EXIT
002090             VARYING WS-LEG-IDX FROM 1 BY 1
002100             UNTIL WS-LEG-IDX > WS-LEG-TOTAL-CT
002110     END-IF.
002120 2100-EXIT.
002130     EXIT.
002140 2150-READ-ONE-LEG.
002150     READ JRNL-IN-FILE
002160         AT END
002170             MOVE 'Y' TO WS-EOF-SW
002180             MOVE 'N' TO WS-VOUCHER-OK-SW
002190     END-READ.
002200     MOVE LEG-DC-FLAG        TO WS-L-DC-FLAG (WS-LEG-IDX).
002210     MOVE LEG-GL-ACCOUNT-ID  TO WS-L-GL-ACCOUNT-ID (WS-LEG-IDX).
002220     MOVE LEG-AMOUNT         TO WS-L-AMOUNT (WS-LEG-IDX).
002230     MOVE LEG-COMMENTS       TO WS-L-COMMENTS (WS-LEG-IDX).
002240 2150-EXIT.
002250     EXIT.
002260 3000-EDIT-VOUCHER.
002270     PERFORM 3100-EDIT-HEADER THRU 3100-EXIT.
002280     PERFORM 3200-EDIT-LEGS THRU 3200-EXIT.
002290     IF WS-VOUCHER-IS-OK
002300         PERFORM 3300-EDIT-BALANCE THRU 3300-EXIT
002310     END-IF.
002320 3000-EXIT.
002330     EXIT.
002340 3100-EDIT-HEADER.
002350     IF JE-TXN-DATE-CCYY OF WS-VOUCHER-HEADER = ZERO
002360             AND JE-TXN-DATE-MM OF WS-VOUCHER-HEADER = ZERO
002370             AND JE-TXN-DATE-DD OF WS-VOUCHER-HEADER = ZERO
002380         MOVE 'E010' TO WS-ERROR-CODE
002390         MOVE 'N' TO WS-VOUCHER-OK-SW
002400         GO TO 3100-EXIT
002410     END-IF.
002420     IF JE-OFFICE-ID OF WS-VOUCHER-HEADER NOT > ZERO
002430         MOVE 'E020' TO WS-ERROR-CODE
002440         MOVE 'N' TO WS-VOUCHER-OK-SW
002450         GO TO 3100-EXIT
002460     END-IF.
002470     IF JE-CURRENCY-CODE OF WS-VOUCHER-HEADER = SPACES
002480         MOVE 'E030' TO WS-ERROR-CODE
002490         MOVE 'N' TO WS-VOUCHER-OK-SW
002500         GO TO 3100-EXIT
002510     END-IF.
002520     IF JE-ACCOUNTING-RULE-ID OF WS-VOUCHER-HEADER NOT = ZERO
002530             AND JE-ACCOUNTING-RULE-ID OF WS-VOUCHER-HEADER
002540                                       NOT > ZERO
002550         MOVE 'E040' TO WS-ERROR-CODE
002560         MOVE 'N' TO WS-VOUCHER-OK-SW
002570         GO TO 3100-EXIT
002580     END-IF.
002590     IF JE-PAYMENT-TYPE-ID OF WS-VOUCHER-HEADER NOT = ZERO
002600             AND JE-PAYMENT-TYPE-ID OF WS-VOUCHER-HEADER
002610                                       NOT > ZERO
002620         MOVE 'E050' TO WS-ERROR-CODE
002630         MOVE 'N' TO WS-VOUCHER-OK-SW
002640         GO TO 3100-EXIT
002650     END-IF.
002660     IF JE-AMOUNT OF WS-VOUCHER-HEADER < ZERO
002670         MOVE 'E060' TO WS-ERROR-CODE
002680         MOVE 'N' TO WS-VOUCHER-OK-SW
002690         GO TO 3100-EXIT
002700     END-IF.
002710 3100-EXIT.
002720     EXIT.
002730 3200-EDIT-LEGS.
002740     IF NOT WS-VOUCHER-IS-OK
002750         GO TO 3200-EXIT
002760     END-IF.
002770     IF JE-OPENING-NO OF WS-VOUCHER-HEADER
002780             AND (JE-CREDIT-COUNT OF WS-VOUCHER-HEADER = ZERO
002790               OR JE-DEBIT-COUNT OF WS-VOUCHER-HEADER = ZERO)
002800         MOVE 'E070' TO WS-ERROR-CODE
002810         MOVE 'N' TO WS-VOUCHER-OK-SW
002820         GO TO 3200-EXIT
002830     END-IF.
002840     IF WS-LEG-TOTAL-CT NOT = ZERO
002850         PERFORM 3250-EDIT-ONE-LEG THRU 3250-EXIT
002860             VARYING WS-LEG-IDX FROM 1 BY 1
002870             UNTIL WS-LEG-IDX > WS-LEG-TOTAL-CT
002880                 OR NOT WS-VOUCHER-IS-OK
002890     END-IF.
002900 3200-EXIT.
002910     EXIT.
002920 3250-EDIT-ONE-LEG.
002930     IF WS-L-GL-ACCOUNT-ID (WS-LEG-IDX) NOT > ZERO
002940         MOVE 'E080' TO WS-ERROR-CODE
002950         MOVE 'N' TO WS-VOUCHER-OK-SW
002960         GO TO 3250-EXIT
002970     END-IF.
002980     IF WS-L-AMOUNT (WS-LEG-IDX) < ZERO
002990         MOVE 'E090' TO WS-ERROR-CODE
003000         MOVE 'N' TO WS-VOUCHER-OK-SW
003010     END-IF.
003020 3250-EXIT.
003030     EXIT.
003040 3300-EDIT-BALANCE.
003050     IF JE-OPENING-YES OF WS-VOUCHER-HEADER
003060         GO TO 3300-EXIT
003070     END-IF.
003080     MOVE ZERO TO WS-DEBIT-TOTAL WS-CREDIT-TOTAL.
003090     IF WS-LEG-TOTAL-CT NOT = ZERO
003100         PERFORM 3350-ACCUMULATE-LEG THRU 3350-EXIT
003110             VARYING WS-LEG-IDX FROM 1 BY 1
003120             UNTIL WS-LEG-IDX > WS-LEG-TOTAL-CT
003130     END-IF.
003140     IF WS-DEBIT-TOTAL NOT = WS-CREDIT-TOTAL
003150         MOVE 'E099' TO WS-ERROR-CODE
003160         MOVE 'N' TO WS-VOUCHER-OK-SW
003170     END-IF.
003180 3300-EXIT.
003190     EXIT.
003200 3350-ACCUMULATE-LEG.
003210     IF WS-L-IS-DEBIT (WS-LEG-IDX)
003220         ADD WS-L-AMOUNT (WS-LEG-IDX) TO WS-DEBIT-TOTAL
003230     ELSE
003240         ADD WS-L-AMOUNT (WS-LEG-IDX) TO WS-CREDIT-TOTAL
003250     END-IF.
003260 3350-EXIT.
003270     EXIT.
003280 4000-POST-ACCEPTED.
003290     IF WS-LEG-TOTAL-CT = ZERO
003300         GO TO 4000-EXIT
003310     END-IF.
003320     PERFORM 4100-WRITE-ONE-LEG THRU 4100-EXIT
003330         VARYING WS-LEG-IDX FROM 1 BY 1
003340         UNTIL WS-LEG-IDX > WS-LEG-TOTAL-CT.
003350 4000-EXIT.
003360     EXIT.
003370 4100-WRITE-ONE-LEG.
003380     MOVE JE-OFFICE-ID OF WS-VOUCHER-HEADER TO OK-OFFICE-ID.
003390     COMPUTE OK-TXN-DATE =
003400         JE-TXN-DATE-CCYY OF WS-VOUCHER-HEADER * 10000
003410         + JE-TXN-DATE-MM OF WS-VOUCHER-HEADER * 100
003420         + JE-TXN-DATE-DD OF WS-VOUCHER-HEADER.
003430     MOVE JE-CURRENCY-CODE OF WS-VOUCHER-HEADER TO OK-CURRENCY-CODE.
003440     MOVE WS-L-GL-ACCOUNT-ID (WS-LEG-IDX)        TO OK-GL-ACCOUNT-ID.
003450     MOVE WS-L-DC-FLAG (WS-LEG-IDX)               TO OK-DC-FLAG.
003460     MOVE WS-L-AMOUNT (WS-LEG-IDX)                TO OK-AMOUNT.
003470     WRITE JRNL-OK-RECORD.
003480     IF OK-DC-FLAG = 'D'
003490         ADD WS-L-AMOUNT (WS-LEG-IDX) TO WS-RUN-DEBIT-TOTAL
003500     ELSE
003510         ADD WS-L-AMOUNT (WS-LEG-IDX) TO WS-RUN-CREDIT-TOTAL
003520     END-IF.
003530 4100-EXIT.
003540     EXIT.
003550 4500-POST-REJECT.
003560     MOVE JE-OFFICE-ID OF WS-VOUCHER-HEADER TO REJ-OFFICE-ID.
003570     COMPUTE REJ-TXN-DATE =
003580         JE-TXN-DATE-CCYY OF WS-VOUCHER-HEADER * 10000
003590         + JE-TXN-DATE-MM OF WS-VOUCHER-HEADER * 100
003600         + JE-TXN-DATE-DD OF WS-VOUCHER-HEADER.
003610     MOVE JE-CURRENCY-CODE OF WS-VOUCHER-HEADER TO REJ-CURRENCY-CODE.
003620     MOVE WS-ERROR-CODE                          TO REJ-ERROR-CODE.
003630     MOVE JE-REFERENCE-NUMBER OF WS-VOUCHER-HEADER
003640                                   TO REJ-REFERENCE-NUMBER.
003650     WRITE JRNL-REJ-RECORD.
003660 4500-EXIT.
003670     EXIT.
003680 9000-PRINT-CONTROLS.
003690     DISPLAY ' '.
003700     DISPLAY 'JEV-POST-VALIDATE  -  RUN CONTROL TOTALS'.
003710     DISPLAY '  VOUCHERS READ . . . . . . . . . . . ' WS-VOUCHERS-READ-CT.
003720     DISPLAY '  VOUCHERS ACCEPTED . . . . . . . . . ' WS-VOUCHERS-ACCEPTED-CT.
003730     DISPLAY '  VOUCHERS REJECTED . . . . . . . . . ' WS-VOUCHERS-REJECTED-CT.
003740     MOVE WS-RUN-DEBIT-TOTAL  TO WS-RUN-DEBIT-TOTAL-X.
003750     MOVE WS-RUN-CREDIT-TOTAL TO WS-RUN-CREDIT-TOTAL-X.
003760     DISPLAY '  TOTAL DEBITS POSTED . . . . . . . . ' WS-RUN-DEBIT-TOTAL-X.
003770     DISPLAY '  TOTAL CREDITS POSTED. . . . . . . . ' WS-RUN-CREDIT-TOTAL-X.
003780 9000-EXIT.
003790     EXIT.
