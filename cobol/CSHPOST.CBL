000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  CSH-SHEET-POST.
000030 AUTHOR.      D W CARVER.
000040 INSTALLATION. MIDSTATE DATA CENTER - GENERAL LEDGER.
000050 DATE-WRITTEN. 06/11/1990.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - RESTRICTED TO GENERAL
000080     LEDGER AND AUDIT STAFF.  SEE DP SECURITY MANUAL SECTION 4.
000090*****************************************************************
000100*  CSH-SHEET-POST                                                *
000110*  FIELD OFFICER COLLECTION SHEET POSTING BATCH.  READS THE      *
000120*  COLLECTION SHEET FEED (ASSUMED PRESENTED IN CS-TXN-TYPE       *
000130*  SEQUENCE - REPAYMENTS, THEN DISBURSALS, THEN SAVINGS          *
000140*  DEPOSITS), POSTS REPAYMENTS AND DISBURSALS AS TAKEN,          *
000150*  VALIDATES SAVINGS DEPOSITS BEFORE POSTING, LOOKS UP ANY       *
000160*  OVERPAYMENT AMOUNT MAPPED AGAINST A REPAYMENT, AND PRINTS A   *
000170*  CONTROL-BREAK REGISTER BY TRANSACTION TYPE.                    *
000180*****************************************************************
000190*  MAINTENANCE LOG                                              *
000200*  --------                                                     *
000210*  06/11/90  DWC  0241  ORIGINAL PROGRAM - FIELD OFFICER         *
000220*                       COLLECTION SHEET CONVERSION PROJECT.     *
000230*  02/03/93  LKP  0278  ADDED OVERPAYMENT MAPPER LOOKUP - LOAN   *
000240*                       SERVICING WANTS OVERPAYMENTS CARRIED ON  *
000250*                       THE POSTED REGISTER AGAINST THE ORIGINAL *
000260*                       REPAYMENT.                                *
000270*  02/03/93  LKP  0278  CHANGED MAPPER LOOKUP FROM A LINEAR TABLE*
000280*                       SCAN TO A BINARY SEARCH - FULL PORTFOLIO *
000290*                       RUN WAS TAKING OVER AN HOUR ON THE       *
000300*                       LINEAR VERSION.                           *
000310*  10/27/97  TJS  0352  ADDED EDIT ON SAVINGS DEPOSIT AMOUNT AND *
000320*                       ACCOUNT ID - BAD TELLER ENTRIES WERE     *
000330*                       POSTING ZERO-AMOUNT DEPOSITS.             *
000340*  01/18/99  TJS  Y2K3  CS-TXN-DATE CONFIRMED CCYYMMDD, NO       *
000350*                       CHANGE REQUIRED, Y2K SIGN-OFF.            *
000360*  06/02/96  LKP  0330  COLLTXN AND OVRPAY RELAID OUT WITH THE   *
000370*                       HEADER/DETAIL/TRAILER RECORD-TYPE        *
000380*                       WRAPPER - ADDED DISPATCH ON RECORD TYPE  *
000390*                       SO THE NEW RUN HEADER AND TRAILER ROWS   *
000400*                       DO NOT GET POSTED OR TABLE-LOADED AS IF  *
000410*                       THEY WERE ORDINARY DETAIL ROWS.          *
000420*  06/09/96  LKP  0334  TYPE AND GRAND TOTAL AMOUNT LINES ON THE *
000430*                       RUN CONTROL REGISTER NOW PRINT THROUGH AN*
000440*                       EDITED DECIMAL FIELD - AUDIT FOUND THE   *
000450*                       REGISTER WAS DISPLAYING THE RAW PACKED   *
000460*                       TOTAL, NOT THE DECIMAL-ALIGNED FIELD THE *
000470*                       PROGRAM WAS ALREADY MOVING IT INTO.       *
000480*  06/09/96  LKP  0334  RECORDS READ COUNT ON THE SAME REGISTER  *
000490*                       WAS PICKING UP THE RUN HEADER AND        *
000500*                       TRAILER ROWS ADDED UNDER 0330 AND NO     *
000510*                       LONGER TIED TO POSTED + SKIPPED - COUNT  *
000520*                       MOVED INTO DETAIL PROCESSING ONLY.       *
000530*  06/16/96  LKP  0338  OVERPAYMENT MAPPER TABLE IS NOW SORTED   *
000540*                       BY REPAYMENT TXN ID BEFORE THE LOOKUP    *
000550*                       RUNS THE BINARY SEARCH - TABLE LOAD WAS  *
000560*                       RELYING ON OVRPAY ARRIVING PRESORTED     *
000570*                       FROM THE FEED, WHICH THE FEED LAYOUT     *
000580*                       DOES NOT GUARANTEE.                       *
000590*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000600*                       NO PROGRAM CHANGES REQUIRED, CONTROL     *
000610*                       TOTALS CONFIRMED AGAINST THE GENERAL     *
000620*                       LEDGER TIE-OUT WORKPAPERS.                *
000630*****************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT COLL-IN-FILE ASSIGN TO COLLIN
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-COLLIN-STATUS.
000730     SELECT OVRPAY-FILE ASSIGN TO OVRPAY
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS IS WS-OVRPAY-STATUS.
000760     SELECT COLL-OUT-FILE ASSIGN TO COLLOUT
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WS-COLLOUT-STATUS.
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  COLL-IN-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 01  COLL-IN-RECORD.
000840     COPY COLLTXN REPLACING COLLECTION-SHEET-RECORD
000850                       BY COLL-IN-RECORD.
000860 FD  OVRPAY-FILE
000870     LABEL RECORDS ARE STANDARD.
000880 01  OVRPAY-IN-RECORD.
000890     COPY OVRPAY REPLACING OVERPAYMENT-MAPPER-RECORD
000900                       BY OVRPAY-IN-RECORD.
000910 FD  COLL-OUT-FILE
000920     LABEL RECORDS ARE STANDARD.
000930 01  COLL-OUT-RECORD.
000940     05  CO-TXN-TYPE                   PIC X(1).
000950     05  CO-ACCOUNT-ID                 PIC 9(9).
000960     05  CO-CLIENT-ID                  PIC 9(9).
000970     05  CO-TXN-DATE                   PIC 9(8).
000980     05  CO-TXN-AMOUNT                 PIC S9(13)V9(2) COMP-3.
000990     05  CO-PAYMENT-TYPE-ID            PIC 9(9).
001000     05  CO-OVERPAYMENT-AMOUNT         PIC S9(13)V9(2) COMP-3.
001010     05  CO-NOTE                       PIC X(50).
001020     05  FILLER                        PIC X(06).
001030 WORKING-STORAGE SECTION.
001040 77  WS-COLLIN-STATUS              PIC X(02) VALUE SPACES.
001050 77  WS-OVRPAY-STATUS              PIC X(02) VALUE SPACES.
001060 77  WS-COLLOUT-STATUS             PIC X(02) VALUE SPACES.
001070 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
001080     88  WS-EOF-YES                    VALUE 'Y'.
001090 77  WS-RECORDS-READ-CT            PIC 9(7) COMP VALUE ZERO.
001100 77  WS-RECORDS-POSTED-CT          PIC 9(7) COMP VALUE ZERO.
001110 77  WS-SAVINGS-SKIPPED-CT         PIC 9(7) COMP VALUE ZERO.
001120 77  WS-OVRPAY-ENTRY-CT            PIC 9(5) COMP VALUE ZERO.
001130 77  WS-OVRPAY-LOW                 PIC 9(5) COMP VALUE ZERO.
001140 77  WS-OVRPAY-HIGH                PIC 9(5) COMP VALUE ZERO.
001150 77  WS-OVRPAY-MID                 PIC 9(5) COMP VALUE ZERO.
001160 77  WS-OVRPAY-SCAN-X              PIC 9(5) COMP VALUE ZERO.
001170 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
001180     88  WS-FOUND-YES                  VALUE 'Y'.
001190 77  WS-TRAILER-RECORD-COUNT       PIC 9(9) COMP VALUE ZERO.
001200 01  WS-RUN-DATE-FIELDS.
001210     05  WS-RUN-DATE-CCYY          PIC 9(4) VALUE ZERO.
001220     05  WS-RUN-DATE-MM            PIC 9(2) VALUE ZERO.
001230     05  WS-RUN-DATE-DD            PIC 9(2) VALUE ZERO.
001240 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-FIELDS
001250                                       PIC X(08).
001260 01  WS-BREAK-TXN-TYPE             PIC X(01) VALUE SPACES.
001270 01  WS-FIRST-RECORD-SW            PIC X(01) VALUE 'Y'.
001280     88  WS-FIRST-RECORD-YES          VALUE 'Y'.
001290 01  WS-SAVE-ACCOUNT-ID            PIC 9(9) VALUE ZERO.
001300 01  WS-SAVE-OVERPAY-AMOUNT        PIC S9(13)V9(2) COMP-3
001310                                         VALUE ZERO.
001320 01  WS-TYPE-COUNT                 PIC 9(7) COMP VALUE ZERO.
001330 01  WS-TYPE-AMOUNT                PIC S9(13)V99 COMP-3
001340                                         VALUE ZERO.
001350 01  WS-TYPE-AMOUNT-X              PIC Z(12)9.99-.
001360 01  WS-GRAND-COUNT                PIC 9(7) COMP VALUE ZERO.
001370 01  WS-GRAND-AMOUNT               PIC S9(15)V99 COMP-3
001380                                         VALUE ZERO.
001390 01  WS-GRAND-AMOUNT-X             PIC Z(14)9.99-.
001400 01  WS-OVRPAY-TABLE.
001410     05  WS-OVRPAY-ENTRY OCCURS 1 TO 5000 TIMES
001420                 DEPENDING ON WS-OVRPAY-ENTRY-CT
001430                 INDEXED BY WS-OVRPAY-IDX WS-OVRPAY-SORT-IDX.
001440         10  WS-OM-ID                    PIC 9(9).
001450         10  WS-OM-REPAYMENT-TXN-ID      PIC 9(9).
001460         10  WS-OM-REPAYMENT-TXN-ID-X
001470                 REDEFINES WS-OM-REPAYMENT-TXN-ID
001480                 PIC X(9).
001490         10  WS-OM-OVERPAYMENT-AMOUNT    PIC S9(13)V9(2) COMP-3.
001500         10  FILLER                      PIC X(06).
001510 01  WS-OVRPAY-SWAP-ENTRY-AREA     PIC X(32) VALUE SPACES.
001520 PROCEDURE DIVISION.
001530 0000-MAIN-CONTROL.
001540     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001550     PERFORM 2000-PROCESS-RECORD THRU 2000-EXIT
001560         UNTIL WS-EOF-YES.
001570     PERFORM 6000-WRITE-TYPE-BREAK THRU 6000-EXIT.
001580     PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
001590     CLOSE COLL-IN-FILE COLL-OUT-FILE.
001600     STOP RUN.
001610 1000-INITIALIZE.
001620     OPEN INPUT OVRPAY-FILE.
001630     PERFORM 1100-LOAD-OVRPAY-TABLE THRU 1100-EXIT
001640         UNTIL WS-EOF-YES.
001650     CLOSE OVRPAY-FILE.
001660     PERFORM 1150-SORT-OVRPAY-TABLE THRU 1150-EXIT.
001670     MOVE 'N' TO WS-EOF-SW.
001680     OPEN INPUT COLL-IN-FILE.
001690     OPEN OUTPUT COLL-OUT-FILE.
001700     DISPLAY 'CSH-SHEET-POST - COLLECTION SHEET POSTING BATCH'.
001710     PERFORM 2010-READ-COLL-IN THRU 2010-EXIT.
001720 1000-EXIT.
001730     EXIT.
001740 1100-LOAD-OVRPAY-TABLE.
001750     READ OVRPAY-FILE
001760         AT END
001770             MOVE 'Y' TO WS-EOF-SW
001780             GO TO 1100-EXIT
001790     END-READ.
001800     IF NOT OM-RECORD-IS-DETAIL OF OVRPAY-IN-RECORD
001810         GO TO 1100-EXIT
001820     END-IF.
001830     ADD 1 TO WS-OVRPAY-ENTRY-CT.
001840     SET WS-OVRPAY-IDX TO WS-OVRPAY-ENTRY-CT.
001850     MOVE OM-ID OF OVRPAY-IN-RECORD
001860             TO WS-OM-ID (WS-OVRPAY-IDX).
001870     MOVE OM-REPAYMENT-TXN-ID OF OVRPAY-IN-RECORD
001880             TO WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-IDX).
001890     MOVE OM-OVERPAYMENT-AMOUNT OF OVRPAY-IN-RECORD
001900             TO WS-OM-OVERPAYMENT-AMOUNT (WS-OVRPAY-IDX).
001910 1100-EXIT.
001920     EXIT.
001930 1150-SORT-OVRPAY-TABLE.
001940     IF WS-OVRPAY-ENTRY-CT > 1
001950         PERFORM 1160-EXCHANGE-PASS THRU 1160-EXIT
001960             VARYING WS-OVRPAY-IDX FROM 1 BY 1
001970             UNTIL WS-OVRPAY-IDX >= WS-OVRPAY-ENTRY-CT
001980     END-IF.
001990 1150-EXIT.
002000     EXIT.
002010 1160-EXCHANGE-PASS.
002020     PERFORM 1170-COMPARE-SWAP THRU 1170-EXIT
002030         VARYING WS-OVRPAY-SORT-IDX FROM 1 BY 1
002040         UNTIL WS-OVRPAY-SORT-IDX > WS-OVRPAY-ENTRY-CT.
002050 1160-EXIT.
002060     EXIT.
002070 1170-COMPARE-SWAP.
002080     IF WS-OVRPAY-SORT-IDX < WS-OVRPAY-ENTRY-CT
002090         IF WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-SORT-IDX) >
002100                  WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-SORT-IDX + 1)
002110             PERFORM 1180-SWAP-ENTRIES THRU 1180-EXIT
002120         END-IF
002130     END-IF.
002140 1170-EXIT.
002150     EXIT.
002160 1180-SWAP-ENTRIES.
002170     MOVE WS-OVRPAY-ENTRY (WS-OVRPAY-SORT-IDX)
002180                         TO WS-OVRPAY-SWAP-ENTRY-AREA.
002190     MOVE WS-OVRPAY-ENTRY (WS-OVRPAY-SORT-IDX + 1)
002200                         TO WS-OVRPAY-ENTRY (WS-OVRPAY-SORT-IDX).
002210     MOVE WS-OVRPAY-SWAP-ENTRY-AREA
002220                         TO WS-OVRPAY-ENTRY (WS-OVRPAY-SORT-IDX + 1).
002230 1180-EXIT.
002240     EXIT.
002250 2000-PROCESS-RECORD.
002260     IF CS-RECORD-IS-HEADER OF COLL-IN-RECORD
002270         PERFORM 2200-EDIT-RUN-HEADER THRU 2200-EXIT
002280     ELSE
002290         IF CS-RECORD-IS-TRAILER OF COLL-IN-RECORD
002300             PERFORM 7000-VERIFY-TRAILER THRU 7000-EXIT
002310         ELSE
002320             PERFORM 2300-PROCESS-DETAIL THRU 2300-EXIT
002330         END-IF
002340     END-IF.
002350     PERFORM 2010-READ-COLL-IN THRU 2010-EXIT.
002360 2000-EXIT.
002370     EXIT.
002380 2200-EDIT-RUN-HEADER.
002390     MOVE CS-HDR-RUN-DATE-CCYY OF COLL-IN-RECORD TO WS-RUN-DATE-CCYY.
002400     MOVE CS-HDR-RUN-DATE-MM OF COLL-IN-RECORD TO WS-RUN-DATE-MM.
002410     MOVE CS-HDR-RUN-DATE-DD OF COLL-IN-RECORD TO WS-RUN-DATE-DD.
002420     DISPLAY '  FEED RUN DATE . . . . . . . . . . . . ' WS-RUN-DATE-X.
002430 2200-EXIT.
002440     EXIT.
002450 2300-PROCESS-DETAIL.
002460     ADD 1 TO WS-RECORDS-READ-CT.
002470     IF WS-FIRST-RECORD-YES
002480         MOVE CS-TXN-TYPE OF COLL-IN-RECORD TO WS-BREAK-TXN-TYPE
002490         MOVE 'N' TO WS-FIRST-RECORD-SW
002500     END-IF.
002510     IF CS-TXN-TYPE OF COLL-IN-RECORD NOT = WS-BREAK-TXN-TYPE
002520         PERFORM 6000-WRITE-TYPE-BREAK THRU 6000-EXIT
002530         MOVE CS-TXN-TYPE OF COLL-IN-RECORD TO WS-BREAK-TXN-TYPE
002540     END-IF.
002550     IF CS-TXN-IS-SAVINGS-DEPOSIT OF COLL-IN-RECORD
002560         PERFORM 3000-EDIT-SAVINGS-DEPOSIT THRU 3000-EXIT
002570     ELSE
002580         PERFORM 4000-POST-TRANSACTION THRU 4000-EXIT
002590     END-IF.
002600 2300-EXIT.
002610     EXIT.
002620 7000-VERIFY-TRAILER.
002630     MOVE CS-TRL-RECORD-COUNT OF COLL-IN-RECORD
002640             TO WS-TRAILER-RECORD-COUNT.
002650     IF WS-TRAILER-RECORD-COUNT NOT =
002660             WS-RECORDS-POSTED-CT + WS-SAVINGS-SKIPPED-CT
002670         DISPLAY '  *** TRAILER RECORD COUNT OUT OF BALANCE ***'
002680     END-IF.
002690 7000-EXIT.
002700     EXIT.
002710 2010-READ-COLL-IN.
002720     READ COLL-IN-FILE
002730         AT END
002740             MOVE 'Y' TO WS-EOF-SW
002750     END-READ.
002760 2010-EXIT.
002770     EXIT.
002780 3000-EDIT-SAVINGS-DEPOSIT.
002790     IF CS-TXN-AMOUNT OF COLL-IN-RECORD NOT > ZERO
002800         ADD 1 TO WS-SAVINGS-SKIPPED-CT
002810         GO TO 3000-EXIT
002820     END-IF.
002830     IF CS-ACCOUNT-ID OF COLL-IN-RECORD NOT > ZERO
002840         ADD 1 TO WS-SAVINGS-SKIPPED-CT
002850         GO TO 3000-EXIT
002860     END-IF.
002870     PERFORM 4000-POST-TRANSACTION THRU 4000-EXIT.
002880 3000-EXIT.
002890     EXIT.
002900 4000-POST-TRANSACTION.
002910     MOVE ZERO TO WS-SAVE-OVERPAY-AMOUNT.
002920     IF CS-TXN-IS-REPAYMENT OF COLL-IN-RECORD
002930         PERFORM 5000-LOOKUP-OVERPAYMENT THRU 5000-EXIT
002940     END-IF.
002950     MOVE CS-TXN-TYPE OF COLL-IN-RECORD     TO CO-TXN-TYPE.
002960     MOVE CS-ACCOUNT-ID OF COLL-IN-RECORD   TO CO-ACCOUNT-ID.
002970     MOVE CS-CLIENT-ID OF COLL-IN-RECORD    TO CO-CLIENT-ID.
002980     COMPUTE CO-TXN-DATE =
002990         CS-TXN-DATE-CCYY OF COLL-IN-RECORD * 10000
003000         + CS-TXN-DATE-MM OF COLL-IN-RECORD * 100
003010         + CS-TXN-DATE-DD OF COLL-IN-RECORD.
003020     MOVE CS-TXN-AMOUNT OF COLL-IN-RECORD   TO CO-TXN-AMOUNT.
003030     MOVE CS-PAYMENT-TYPE-ID OF COLL-IN-RECORD
003040                                             TO CO-PAYMENT-TYPE-ID.
003050     MOVE WS-SAVE-OVERPAY-AMOUNT            TO CO-OVERPAYMENT-AMOUNT.
003060     MOVE CS-NOTE OF COLL-IN-RECORD         TO CO-NOTE.
003070     WRITE COLL-OUT-RECORD.
003080     ADD 1 TO WS-RECORDS-POSTED-CT.
003090     ADD 1 TO WS-TYPE-COUNT.
003100     ADD CS-TXN-AMOUNT OF COLL-IN-RECORD TO WS-TYPE-AMOUNT.
003110     ADD CS-TXN-AMOUNT OF COLL-IN-RECORD TO WS-GRAND-AMOUNT.
003120     ADD 1 TO WS-GRAND-COUNT.
003130 4000-EXIT.
003140     EXIT.
003150 5000-LOOKUP-OVERPAYMENT.
003160     MOVE 'N' TO WS-FOUND-SW.
003170     IF WS-OVRPAY-ENTRY-CT = ZERO
003180         GO TO 5000-EXIT
003190     END-IF.
003200     MOVE 1 TO WS-OVRPAY-LOW.
003210     MOVE WS-OVRPAY-ENTRY-CT TO WS-OVRPAY-HIGH.
003220     PERFORM 5100-BINARY-SEARCH-STEP THRU 5100-EXIT
003230         UNTIL WS-OVRPAY-LOW > WS-OVRPAY-HIGH
003240             OR WS-FOUND-YES.
003250     IF WS-FOUND-YES
003260         PERFORM 5200-SCAN-DUPLICATE-KEYS THRU 5200-EXIT
003270     END-IF.
003280 5000-EXIT.
003290     EXIT.
003300 5100-BINARY-SEARCH-STEP.
003310     COMPUTE WS-OVRPAY-MID =
003320         (WS-OVRPAY-LOW + WS-OVRPAY-HIGH) / 2.
003330     SET WS-OVRPAY-IDX TO WS-OVRPAY-MID.
003340     IF WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-IDX)
003350             = CS-ACCOUNT-ID OF COLL-IN-RECORD
003360         MOVE 'Y' TO WS-FOUND-SW
003370         MOVE WS-OVRPAY-MID TO WS-OVRPAY-SCAN-X
003380     ELSE
003390         IF WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-IDX)
003400                 < CS-ACCOUNT-ID OF COLL-IN-RECORD
003410             COMPUTE WS-OVRPAY-LOW = WS-OVRPAY-MID + 1
003420         ELSE
003430             COMPUTE WS-OVRPAY-HIGH = WS-OVRPAY-MID - 1
003440         END-IF
003450     END-IF.
003460 5100-EXIT.
003470     EXIT.
003480 5200-SCAN-DUPLICATE-KEYS.
003490*    BACK UP TO THE FIRST ENTRY FOR THIS REPAYMENT TRANSACTION,
003500*    THEN WALK FORWARD ACCUMULATING EVERY OVERPAYMENT AMOUNT
003510*    MAPPED AGAINST IT - A REPAYMENT MAY HAVE TAKEN MORE THAN
003520*    ONE OVERPAYMENT OVER TIME.
003530     PERFORM 5210-BACK-UP-TO-FIRST THRU 5210-EXIT
003540         UNTIL WS-OVRPAY-SCAN-X = 1.
003550     PERFORM 5250-ACCUMULATE-FORWARD THRU 5250-EXIT
003560         UNTIL WS-OVRPAY-SCAN-X > WS-OVRPAY-ENTRY-CT.
003570 5200-EXIT.
003580     EXIT.
003590 5210-BACK-UP-TO-FIRST.
003600     SET WS-OVRPAY-IDX TO WS-OVRPAY-SCAN-X.
003610     IF WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-IDX)
003620             NOT = CS-ACCOUNT-ID OF COLL-IN-RECORD
003630         GO TO 5210-EXIT
003640     END-IF.
003650     COMPUTE WS-OVRPAY-SCAN-X = WS-OVRPAY-SCAN-X - 1.
003660     IF WS-OVRPAY-SCAN-X = ZERO
003670         MOVE 1 TO WS-OVRPAY-SCAN-X
003680     END-IF.
003690 5210-EXIT.
003700     EXIT.
003710 5250-ACCUMULATE-FORWARD.
003720     SET WS-OVRPAY-IDX TO WS-OVRPAY-SCAN-X.
003730     IF WS-OM-REPAYMENT-TXN-ID (WS-OVRPAY-IDX)
003740             NOT = CS-ACCOUNT-ID OF COLL-IN-RECORD
003750         MOVE WS-OVRPAY-ENTRY-CT TO WS-OVRPAY-SCAN-X
003760         ADD 1 TO WS-OVRPAY-SCAN-X
003770         GO TO 5250-EXIT
003780     END-IF.
003790     ADD WS-OM-OVERPAYMENT-AMOUNT (WS-OVRPAY-IDX)
003800             TO WS-SAVE-OVERPAY-AMOUNT.
003810     ADD 1 TO WS-OVRPAY-SCAN-X.
003820 5250-EXIT.
003830     EXIT.
003840 6000-WRITE-TYPE-BREAK.
003850     IF WS-TYPE-COUNT = ZERO
003860         GO TO 6000-EXIT
003870     END-IF.
003880     MOVE WS-TYPE-AMOUNT TO WS-TYPE-AMOUNT-X.
003890     DISPLAY ' '.
003900     IF WS-BREAK-TXN-TYPE = 'R'
003910         DISPLAY '  REPAYMENTS      COUNT ' WS-TYPE-COUNT
003920                 '  AMOUNT ' WS-TYPE-AMOUNT-X
003930     ELSE
003940         IF WS-BREAK-TXN-TYPE = 'D'
003950             DISPLAY '  DISBURSALS      COUNT ' WS-TYPE-COUNT
003960                     '  AMOUNT ' WS-TYPE-AMOUNT-X
003970         ELSE
003980             DISPLAY '  SAVINGS DEPOSITS COUNT ' WS-TYPE-COUNT
003990                     '  AMOUNT ' WS-TYPE-AMOUNT-X
004000         END-IF
004010     END-IF.
004020     MOVE ZERO TO WS-TYPE-COUNT WS-TYPE-AMOUNT.
004030 6000-EXIT.
004040     EXIT.
004050 9000-PRINT-CONTROLS.
004060     DISPLAY ' '.
004070     DISPLAY 'CSH-SHEET-POST  -  RUN CONTROL TOTALS'.
004080     DISPLAY '  RECORDS READ . . . . . . . . . . . . ' WS-RECORDS-READ-CT.
004090     DISPLAY '  RECORDS POSTED. . . . . . . . . . . . ' WS-RECORDS-POSTED-CT.
004100     DISPLAY '  SAVINGS DEPOSITS SKIPPED. . . . . . . ' WS-SAVINGS-SKIPPED-CT.
004110     DISPLAY '  GRAND TOTAL COUNT . . . . . . . . . . ' WS-GRAND-COUNT.
004120     MOVE WS-GRAND-AMOUNT TO WS-GRAND-AMOUNT-X.
004130     DISPLAY '  GRAND TOTAL AMOUNT. . . . . . . . . . ' WS-GRAND-AMOUNT-X.
004140 9000-EXIT.
004150     EXIT.
