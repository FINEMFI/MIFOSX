000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  GLA-CHART-MAINT.
000030 AUTHOR.      R H MORRISON.
000040 INSTALLATION. MIDSTATE DATA CENTER - GENERAL LEDGER.
000050 DATE-WRITTEN. 05/14/1983.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - RESTRICTED TO GENERAL
000080     LEDGER AND AUDIT STAFF.  SEE DP SECURITY MANUAL SECTION 4.
000090*****************************************************************
000100*  GLA-CHART-MAINT                                              *
000110*  GENERAL LEDGER CHART OF ACCOUNTS MAINTENANCE.                *
000120*  LOADS THE CURRENT CHART FROM GLCHART, APPLIES ADD/CHANGE     *
000130*  RECORDS FROM GLMAINT (ADD IF THE GL-ID IS NOT ALREADY ON     *
000140*  FILE, OTHERWISE A FIELD-BY-FIELD COMPARE-AND-CHANGE UPDATE), *
000150*  REBUILDS THE HIERARCHY STRING FOR EVERY ACCOUNT, THEN        *
000160*  RE-WRITES THE CHART IN GL-ID SEQUENCE.                       *
000170*****************************************************************
000180*  MAINTENANCE LOG                                              *
000190*  --------                                                     *
000200*  05/14/83  RHM  0083  ORIGINAL PROGRAM - CARD-IMAGE COA        *
000210*                       CONVERSION TO TAPE MASTER.               *
000220*  11/02/84  RHM  0121  ADDED GL-TAG-ID CARRY-THROUGH FOR        *
000230*                       CODE-VALUE CROSS REFERENCE PROJECT.      *
000240*  07/19/88  DWC  0204  ADDED GL-AFFECTS-LOAN SWITCH PER LOAN    *
000250*                       ACCOUNTING TIE-OUT REQUEST.               *
000260*  07/19/88  DWC  0204  CHANGE-DETECTION LOGIC REWRITTEN TO      *
000270*                       FIELD-BY-FIELD COMPARE, WAS A BLANKET    *
000280*                       REWRITE BEFORE AND LOST THE UNCHANGED-   *
000290*                       FIELD HISTORY THE AUDITORS WANTED.        *
000300*  09/30/91  LKP  0266  WIDENED GL-CODE TO X(100) TO MATCH NEW   *
000310*                       HOME OFFICE NUMBERING SCHEME.             *
000320*  09/30/91  LKP  0266  INCREASED ACCOUNT TABLE TO 2000 ENTRIES. *
000330*  04/14/95  LKP  0318  HIERARCHY BUILD CHANGED FROM SINGLE      *
000340*                       PASS TO MULTI-PASS - SINGLE PASS MISSED  *
000350*                       GRANDCHILD ACCOUNTS WHOSE PARENT LOADED  *
000360*                       LATER IN THE SAME MAINTENANCE RUN.        *
000370*  02/11/99  TJS  Y2K1  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ON *
000380*                       THIS RUN, SIGNED OFF WITH AUDIT.          *
000390*  06/02/96  LKP  0330  GLMAINT AND GLCHART NOW CARRY THE RUN     *
000400*                       HEADER/DETAIL/TRAILER WRAPPER LIKE EVERY  *
000410*                       OTHER FEED IN THE SHOP - ADDED DISPATCH   *
000420*                       ON RECORD TYPE SO THE HEADER AND TRAILER  *
000430*                       ROWS DO NOT GET TABLE-LOADED AS CHART     *
000440*                       MAINTENANCE, AND GLCHART IS NOW WRITTEN   *
000450*                       WITH ITS OWN HEADER AND TRAILER SO THE    *
000460*                       NEXT READER CAN BALANCE THE RUN.          *
000470*  06/09/96  LKP  0334  GL MAINTENANCE RECORDS READ COUNT ON THE  *
000480*                       CONTROL REGISTER WAS PICKING UP THE RUN   *
000490*                       HEADER AND TRAILER ROWS ADDED UNDER 0330  *
000500*                       AND NO LONGER TIED TO ADDED + UPDATED +   *
000510*                       REJECTED - COUNT MOVED INTO DETAIL        *
000520*                       PROCESSING ONLY.                           *
000530*  06/16/96  LKP  0338  UPDATE PATH NOW REJECTS A MAINTENANCE     *
000540*                       RECORD WITH A BLANK NAME OR GL-CODE THE   *
000550*                       SAME AS THE ADD PATH ALREADY DID - A      *
000560*                       BLANK-FIELD UPDATE WAS SLIPPING THROUGH   *
000570*                       AND BLANKING A VALID ACCOUNT NAME.         *
000580*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000590*                       NO PROGRAM CHANGES REQUIRED, CHART TIES   *
000600*                       TO THE GENERAL LEDGER TRIAL BALANCE.       *
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT GL-MAINT-FILE ASSIGN TO GLMAINT
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-GLMAINT-STATUS.
000710     SELECT GL-CHART-FILE ASSIGN TO GLCHART
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-GLCHART-STATUS.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  GL-MAINT-FILE
000770     LABEL RECORDS ARE STANDARD.
000780 01  GL-MAINT-RECORD.
000790     COPY GLACCT REPLACING GL-ACCOUNT-RECORD BY GL-MAINT-RECORD.
000800 FD  GL-CHART-FILE
000810     LABEL RECORDS ARE STANDARD.
000820 01  GL-CHART-RECORD.
000830     COPY GLACCT REPLACING GL-ACCOUNT-RECORD BY GL-CHART-RECORD.
000840 WORKING-STORAGE SECTION.
000850 77  WS-GLMAINT-STATUS             PIC X(02) VALUE SPACES.
000860 77  WS-GLCHART-STATUS             PIC X(02) VALUE SPACES.
000870 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
000880     88  WS-EOF-YES                    VALUE 'Y'.
000890 77  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
000900     88  WS-FOUND-YES                  VALUE 'Y'.
000910 77  WS-RECORDS-READ-CT            PIC 9(7) COMP VALUE ZERO.
000920 77  WS-RECORDS-ADDED-CT           PIC 9(7) COMP VALUE ZERO.
000930 77  WS-RECORDS-UPDATED-CT         PIC 9(7) COMP VALUE ZERO.
000940 77  WS-RECORDS-REJECTED-CT        PIC 9(7) COMP VALUE ZERO.
000950 77  WS-CHANGE-CT                  PIC 9(3) COMP VALUE ZERO.
000960 77  WS-UNRESOLVED-CT              PIC 9(7) COMP VALUE ZERO.
000970 77  WS-RESOLVED-THIS-PASS-CT      PIC 9(7) COMP VALUE ZERO.
000980 77  WS-PASS-CT                    PIC 9(3) COMP VALUE ZERO.
000990 77  WS-TABLE-ENTRY-CT             PIC 9(7) COMP VALUE ZERO.
001000 77  WS-TRAILER-RECORD-COUNT       PIC 9(9) COMP VALUE ZERO.
001010 01  WS-RUN-DATE-FIELDS.
001020     05  WS-RUN-DATE               PIC 9(8) VALUE ZERO.
001030 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-FIELDS.
001040     05  WS-RUN-DATE-CCYY          PIC 9(4).
001050     05  WS-RUN-DATE-MM            PIC 9(2).
001060     05  WS-RUN-DATE-DD            PIC 9(2).
001070 01  WS-ACCOUNT-TABLE.
001080     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
001090                 DEPENDING ON WS-TABLE-ENTRY-CT
001100                 INDEXED BY WS-ACCT-IDX WS-PARENT-IDX.
001110         10  WS-T-GL-ID                PIC 9(9).
001120         10  WS-T-GL-ID-X REDEFINES WS-T-GL-ID
001130                                       PIC X(9).
001140         10  WS-T-GL-PARENT-ID         PIC 9(9).
001150         10  WS-T-GL-PARENT-ID-X REDEFINES WS-T-GL-PARENT-ID
001160                                       PIC X(9).
001170         10  WS-T-GL-HIERARCHY         PIC X(50).
001180         10  WS-T-GL-NAME              PIC X(45).
001190         10  WS-T-GL-CURRENCY-CODE     PIC X(3).
001200         10  WS-T-GL-CODE              PIC X(100).
001210         10  WS-T-GL-DISABLED-SW       PIC X(1).
001220         10  WS-T-GL-MANUAL-ALWD-SW    PIC X(1).
001230         10  WS-T-GL-TYPE-CDE          PIC 9(1).
001240         10  WS-T-GL-USAGE-CDE         PIC 9(1).
001250         10  WS-T-GL-DESCRIPTION       PIC X(100).
001260         10  WS-T-GL-TAG-ID            PIC 9(9).
001270         10  WS-T-GL-AFFECTS-LOAN-SW   PIC X(1).
001280         10  FILLER                    PIC X(05).
001290 01  WS-SWAP-ENTRY-AREA            PIC X(335) VALUE SPACES.
001300 01  WS-CONTROL-REPORT-LINE        PIC X(80) VALUE SPACES.
001310 PROCEDURE DIVISION.
001320 0000-MAIN-CONTROL.
001330     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001340     PERFORM 2000-PROCESS-MAINT-RECORD THRU 2000-EXIT
001350         UNTIL WS-EOF-YES.
001360     PERFORM 3000-BUILD-HIERARCHIES THRU 3000-EXIT.
001370     PERFORM 4000-SORT-ACCOUNT-TABLE THRU 4000-EXIT.
001380     PERFORM 5000-WRITE-CHART-FILE THRU 5000-EXIT.
001390     PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
001400     CLOSE GL-MAINT-FILE GL-CHART-FILE.
001410     STOP RUN.
001420 1000-INITIALIZE.
001430     OPEN INPUT GL-MAINT-FILE.
001440     OPEN OUTPUT GL-CHART-FILE.
001450     DISPLAY 'GLA-CHART-MAINT - CHART OF ACCOUNTS MAINTENANCE'.
001460     PERFORM 2010-READ-MAINT-RECORD THRU 2010-EXIT.
001470 1000-EXIT.
001480     EXIT.
001490 2000-PROCESS-MAINT-RECORD.
001500     IF GL-RECORD-IS-HEADER OF GL-MAINT-RECORD
001510         PERFORM 2150-EDIT-RUN-HEADER THRU 2150-EXIT
001520     ELSE
001530         IF GL-RECORD-IS-TRAILER OF GL-MAINT-RECORD
001540             PERFORM 7000-VERIFY-MAINT-TRAILER THRU 7000-EXIT
001550         ELSE
001560             PERFORM 2160-PROCESS-DETAIL THRU 2160-EXIT
001570         END-IF
001580     END-IF.
001590     PERFORM 2010-READ-MAINT-RECORD THRU 2010-EXIT.
001600 2000-EXIT.
001610     EXIT.
001620 2150-EDIT-RUN-HEADER.
001630     MOVE GL-HDR-RUN-DATE-CCYY OF GL-MAINT-RECORD TO WS-RUN-DATE-CCYY.
001640     MOVE GL-HDR-RUN-DATE-MM OF GL-MAINT-RECORD TO WS-RUN-DATE-MM.
001650     MOVE GL-HDR-RUN-DATE-DD OF GL-MAINT-RECORD TO WS-RUN-DATE-DD.
001660     DISPLAY '  GL MAINTENANCE RUN DATE . . . . . . . ' WS-RUN-DATE-FIELDS.
001670 2150-EXIT.
001680     EXIT.
001690 2160-PROCESS-DETAIL.
001700     ADD 1 TO WS-RECORDS-READ-CT.
001710     PERFORM 2100-FIND-ACCOUNT THRU 2100-EXIT.
001720     IF WS-FOUND-YES
001730         PERFORM 2300-UPDATE-ACCOUNT THRU 2300-EXIT
001740     ELSE
001750         PERFORM 2200-ADD-ACCOUNT THRU 2200-EXIT
001760     END-IF.
001770 2160-EXIT.
001780     EXIT.
001790 2010-READ-MAINT-RECORD.
001800     READ GL-MAINT-FILE
001810         AT END
001820             MOVE 'Y' TO WS-EOF-SW
001830     END-READ.
001840 2010-EXIT.
001850     EXIT.
001860 2100-FIND-ACCOUNT.
001870     MOVE 'N' TO WS-FOUND-SW.
001880     IF WS-TABLE-ENTRY-CT NOT = ZERO
001890         SET WS-ACCT-IDX TO 1
001900         SEARCH WS-ACCOUNT-ENTRY
001910             AT END
001920                 NEXT SENTENCE
001930             WHEN WS-T-GL-ID (WS-ACCT-IDX) =
001940                          GL-ID OF GL-MAINT-RECORD
001950                 SET WS-FOUND-YES TO TRUE
001960         END-SEARCH
001970     END-IF.
001980 2100-EXIT.
001990     EXIT.
002000 2200-ADD-ACCOUNT.
002010     IF GL-NAME OF GL-MAINT-RECORD = SPACES
002020         OR GL-CODE OF GL-MAINT-RECORD = SPACES
002030         ADD 1 TO WS-RECORDS-REJECTED-CT
002040         GO TO 2200-EXIT
002050     END-IF.
002060     ADD 1 TO WS-TABLE-ENTRY-CT.
002070     SET WS-ACCT-IDX TO WS-TABLE-ENTRY-CT.
002080     MOVE GL-ID OF GL-MAINT-RECORD
002090                             TO WS-T-GL-ID (WS-ACCT-IDX).
002100     MOVE GL-PARENT-ID OF GL-MAINT-RECORD
002110                             TO WS-T-GL-PARENT-ID (WS-ACCT-IDX).
002120     MOVE SPACES             TO WS-T-GL-HIERARCHY (WS-ACCT-IDX).
002130     MOVE GL-NAME OF GL-MAINT-RECORD
002140                             TO WS-T-GL-NAME (WS-ACCT-IDX).
002150     MOVE GL-CURRENCY-CODE OF GL-MAINT-RECORD
002160                             TO WS-T-GL-CURRENCY-CODE (WS-ACCT-IDX).
002170     MOVE GL-CODE OF GL-MAINT-RECORD
002180                             TO WS-T-GL-CODE (WS-ACCT-IDX).
002190     IF GL-DISABLED-SW OF GL-MAINT-RECORD = SPACE
002200         MOVE 'N'            TO WS-T-GL-DISABLED-SW (WS-ACCT-IDX)
002210     ELSE
002220         MOVE GL-DISABLED-SW OF GL-MAINT-RECORD
002230                             TO WS-T-GL-DISABLED-SW (WS-ACCT-IDX)
002240     END-IF.
002250     IF GL-MANUAL-ALLOWED-SW OF GL-MAINT-RECORD = SPACE
002260         MOVE 'Y'         TO WS-T-GL-MANUAL-ALWD-SW (WS-ACCT-IDX)
002270     ELSE
002280         MOVE GL-MANUAL-ALLOWED-SW OF GL-MAINT-RECORD
002290                          TO WS-T-GL-MANUAL-ALWD-SW (WS-ACCT-IDX)
002300     END-IF.
002310     MOVE GL-TYPE-CDE OF GL-MAINT-RECORD
002320                             TO WS-T-GL-TYPE-CDE (WS-ACCT-IDX).
002330     MOVE GL-USAGE-CDE OF GL-MAINT-RECORD
002340                             TO WS-T-GL-USAGE-CDE (WS-ACCT-IDX).
002350     MOVE GL-DESCRIPTION OF GL-MAINT-RECORD
002360                             TO WS-T-GL-DESCRIPTION (WS-ACCT-IDX).
002370     MOVE GL-TAG-ID OF GL-MAINT-RECORD
002380                             TO WS-T-GL-TAG-ID (WS-ACCT-IDX).
002390     MOVE GL-AFFECTS-LOAN-SW OF GL-MAINT-RECORD
002400                         TO WS-T-GL-AFFECTS-LOAN-SW (WS-ACCT-IDX).
002410     ADD 1 TO WS-RECORDS-ADDED-CT.
002420 2200-EXIT.
002430     EXIT.
002440 2300-UPDATE-ACCOUNT.
002450     IF GL-NAME OF GL-MAINT-RECORD = SPACES
002460         OR GL-CODE OF GL-MAINT-RECORD = SPACES
002470         ADD 1 TO WS-RECORDS-REJECTED-CT
002480         GO TO 2300-EXIT
002490     END-IF.
002500     MOVE ZERO TO WS-CHANGE-CT.
002510     IF GL-NAME OF GL-MAINT-RECORD
002520                     NOT = WS-T-GL-NAME (WS-ACCT-IDX)
002530         MOVE GL-NAME OF GL-MAINT-RECORD
002540                             TO WS-T-GL-NAME (WS-ACCT-IDX)
002550         ADD 1 TO WS-CHANGE-CT
002560     END-IF.
002570     IF GL-DESCRIPTION OF GL-MAINT-RECORD
002580                     NOT = WS-T-GL-DESCRIPTION (WS-ACCT-IDX)
002590         MOVE GL-DESCRIPTION OF GL-MAINT-RECORD
002600                             TO WS-T-GL-DESCRIPTION (WS-ACCT-IDX)
002610         ADD 1 TO WS-CHANGE-CT
002620     END-IF.
002630     IF GL-CURRENCY-CODE OF GL-MAINT-RECORD
002640                     NOT = WS-T-GL-CURRENCY-CODE (WS-ACCT-IDX)
002650         MOVE GL-CURRENCY-CODE OF GL-MAINT-RECORD
002660                             TO WS-T-GL-CURRENCY-CODE (WS-ACCT-IDX)
002670         ADD 1 TO WS-CHANGE-CT
002680     END-IF.
002690     IF GL-CODE OF GL-MAINT-RECORD
002700                     NOT = WS-T-GL-CODE (WS-ACCT-IDX)
002710         MOVE GL-CODE OF GL-MAINT-RECORD
002720                             TO WS-T-GL-CODE (WS-ACCT-IDX)
002730         ADD 1 TO WS-CHANGE-CT
002740     END-IF.
002750     IF GL-TYPE-CDE OF GL-MAINT-RECORD
002760                     NOT = WS-T-GL-TYPE-CDE (WS-ACCT-IDX)
002770         MOVE GL-TYPE-CDE OF GL-MAINT-RECORD
002780                             TO WS-T-GL-TYPE-CDE (WS-ACCT-IDX)
002790         ADD 1 TO WS-CHANGE-CT
002800     END-IF.
002810     IF GL-USAGE-CDE OF GL-MAINT-RECORD
002820                     NOT = WS-T-GL-USAGE-CDE (WS-ACCT-IDX)
002830         MOVE GL-USAGE-CDE OF GL-MAINT-RECORD
002840                             TO WS-T-GL-USAGE-CDE (WS-ACCT-IDX)
002850         ADD 1 TO WS-CHANGE-CT
002860     END-IF.
002870     IF GL-DISABLED-SW OF GL-MAINT-RECORD
002880                     NOT = WS-T-GL-DISABLED-SW (WS-ACCT-IDX)
002890         MOVE GL-DISABLED-SW OF GL-MAINT-RECORD
002900                             TO WS-T-GL-DISABLED-SW (WS-ACCT-IDX)
002910         ADD 1 TO WS-CHANGE-CT
002920     END-IF.
002930     IF GL-MANUAL-ALLOWED-SW OF GL-MAINT-RECORD
002940                     NOT = WS-T-GL-MANUAL-ALWD-SW (WS-ACCT-IDX)
002950         MOVE GL-MANUAL-ALLOWED-SW OF GL-MAINT-RECORD
002960                          TO WS-T-GL-MANUAL-ALWD-SW (WS-ACCT-IDX)
002970         ADD 1 TO WS-CHANGE-CT
002980     END-IF.
002990     IF GL-AFFECTS-LOAN-SW OF GL-MAINT-RECORD
003000                     NOT = WS-T-GL-AFFECTS-LOAN-SW (WS-ACCT-IDX)
003010         MOVE GL-AFFECTS-LOAN-SW OF GL-MAINT-RECORD
003020                         TO WS-T-GL-AFFECTS-LOAN-SW (WS-ACCT-IDX)
003030         ADD 1 TO WS-CHANGE-CT
003040     END-IF.
003050     IF GL-PARENT-ID OF GL-MAINT-RECORD
003060                     NOT = WS-T-GL-PARENT-ID (WS-ACCT-IDX)
003070         MOVE GL-PARENT-ID OF GL-MAINT-RECORD
003080                             TO WS-T-GL-PARENT-ID (WS-ACCT-IDX)
003090         MOVE SPACES         TO WS-T-GL-HIERARCHY (WS-ACCT-IDX)
003100         ADD 1 TO WS-UNRESOLVED-CT
003110         ADD 1 TO WS-CHANGE-CT
003120     END-IF.
003130     IF WS-CHANGE-CT NOT = ZERO
003140         ADD 1 TO WS-RECORDS-UPDATED-CT
003150     END-IF.
003160 2300-EXIT.
003170     EXIT.
003180 3000-BUILD-HIERARCHIES.
003190     MOVE ZERO TO WS-UNRESOLVED-CT.
003200     MOVE ZERO TO WS-PASS-CT.
003210     IF WS-TABLE-ENTRY-CT NOT = ZERO
003220         PERFORM 3050-INIT-ONE-HIERARCHY THRU 3050-EXIT
003230             VARYING WS-ACCT-IDX FROM 1 BY 1
003240             UNTIL WS-ACCT-IDX > WS-TABLE-ENTRY-CT
003250         PERFORM 3100-RESOLVE-PASS THRU 3100-EXIT
003260             UNTIL WS-UNRESOLVED-CT = ZERO
003270     END-IF.
003280 3000-EXIT.
003290     EXIT.
003300 3050-INIT-ONE-HIERARCHY.
003310     IF WS-T-GL-HIERARCHY (WS-ACCT-IDX) NOT = SPACES
003320         GO TO 3050-EXIT
003330     END-IF.
003340     IF WS-T-GL-PARENT-ID (WS-ACCT-IDX) = ZERO
003350         MOVE '.' TO WS-T-GL-HIERARCHY (WS-ACCT-IDX)
003360     ELSE
003370         ADD 1 TO WS-UNRESOLVED-CT
003380     END-IF.
003390 3050-EXIT.
003400     EXIT.
003410 3100-RESOLVE-PASS.
003420     MOVE ZERO TO WS-RESOLVED-THIS-PASS-CT.
003430     ADD 1 TO WS-PASS-CT.
003440     PERFORM 3150-RESOLVE-ONE THRU 3150-EXIT
003450         VARYING WS-ACCT-IDX FROM 1 BY 1
003460         UNTIL WS-ACCT-IDX > WS-TABLE-ENTRY-CT.
003470     IF WS-RESOLVED-THIS-PASS-CT = ZERO
003480         PERFORM 3190-FORCE-RESOLVE THRU 3190-EXIT
003490             VARYING WS-ACCT-IDX FROM 1 BY 1
003500             UNTIL WS-ACCT-IDX > WS-TABLE-ENTRY-CT
003510         MOVE ZERO TO WS-UNRESOLVED-CT
003520     END-IF.
003530 3100-EXIT.
003540     EXIT.
003550 3150-RESOLVE-ONE.
003560     IF WS-T-GL-HIERARCHY (WS-ACCT-IDX) NOT = SPACES
003570         GO TO 3150-EXIT
003580     END-IF.
003590     PERFORM 3160-FIND-PARENT-ENTRY THRU 3160-EXIT.
003600     IF WS-FOUND-YES
003610             AND WS-T-GL-HIERARCHY (WS-PARENT-IDX) NOT = SPACES
003620         STRING WS-T-GL-HIERARCHY (WS-PARENT-IDX)
003630                     DELIMITED BY SPACE
003640                 WS-T-GL-PARENT-ID-X (WS-ACCT-IDX)
003650                     DELIMITED BY SIZE
003660                 '.' DELIMITED BY SIZE
003670             INTO WS-T-GL-HIERARCHY (WS-ACCT-IDX)
003680         END-STRING
003690         SUBTRACT 1 FROM WS-UNRESOLVED-CT
003700         ADD 1 TO WS-RESOLVED-THIS-PASS-CT
003710     END-IF.
003720 3150-EXIT.
003730     EXIT.
003740 3160-FIND-PARENT-ENTRY.
003750     MOVE 'N' TO WS-FOUND-SW.
003760     SET WS-PARENT-IDX TO 1.
003770     SEARCH WS-ACCOUNT-ENTRY
003780         AT END
003790             NEXT SENTENCE
003800         WHEN WS-T-GL-ID (WS-PARENT-IDX) =
003810                      WS-T-GL-PARENT-ID (WS-ACCT-IDX)
003820             SET WS-FOUND-YES TO TRUE
003830     END-SEARCH.
003840 3160-EXIT.
003850     EXIT.
003860 3190-FORCE-RESOLVE.
003870     IF WS-T-GL-HIERARCHY (WS-ACCT-IDX) = SPACES
003880         MOVE '.' TO WS-T-GL-HIERARCHY (WS-ACCT-IDX)
003890     END-IF.
003900 3190-EXIT.
003910     EXIT.
003920 4000-SORT-ACCOUNT-TABLE.
003930     IF WS-TABLE-ENTRY-CT > 1
003940         PERFORM 4100-EXCHANGE-PASS THRU 4100-EXIT
003950             VARYING WS-ACCT-IDX FROM 1 BY 1
003960             UNTIL WS-ACCT-IDX >= WS-TABLE-ENTRY-CT
003970     END-IF.
003980 4000-EXIT.
003990     EXIT.
004000 4100-EXCHANGE-PASS.
004010     PERFORM 4150-COMPARE-SWAP THRU 4150-EXIT
004020         VARYING WS-PARENT-IDX FROM 1 BY 1
004030         UNTIL WS-PARENT-IDX > WS-TABLE-ENTRY-CT.
004040 4100-EXIT.
004050     EXIT.
004060 4150-COMPARE-SWAP.
004070     IF WS-PARENT-IDX < WS-TABLE-ENTRY-CT
004080         IF WS-T-GL-ID (WS-PARENT-IDX) >
004090                  WS-T-GL-ID (WS-PARENT-IDX + 1)
004100             PERFORM 4190-SWAP-ENTRIES THRU 4190-EXIT
004110         END-IF
004120     END-IF.
004130 4150-EXIT.
004140     EXIT.
004150 4190-SWAP-ENTRIES.
004160     MOVE WS-ACCOUNT-ENTRY (WS-PARENT-IDX)
004170                         TO WS-SWAP-ENTRY-AREA.
004180     MOVE WS-ACCOUNT-ENTRY (WS-PARENT-IDX + 1)
004190                         TO WS-ACCOUNT-ENTRY (WS-PARENT-IDX).
004200     MOVE WS-SWAP-ENTRY-AREA
004210                         TO WS-ACCOUNT-ENTRY (WS-PARENT-IDX + 1).
004220 4190-EXIT.
004230     EXIT.
004240 5000-WRITE-CHART-FILE.
004250     PERFORM 5050-WRITE-RUN-HEADER THRU 5050-EXIT.
004260     IF WS-TABLE-ENTRY-CT NOT = ZERO
004270         PERFORM 5100-WRITE-ONE-ACCOUNT THRU 5100-EXIT
004280             VARYING WS-ACCT-IDX FROM 1 BY 1
004290             UNTIL WS-ACCT-IDX > WS-TABLE-ENTRY-CT
004300     END-IF.
004310     PERFORM 5190-WRITE-RUN-TRAILER THRU 5190-EXIT.
004320 5000-EXIT.
004330     EXIT.
004340 5050-WRITE-RUN-HEADER.
004350     MOVE SPACES TO GL-CHART-RECORD.
004360     MOVE 'H' TO GL-RECORD-TYPE-CD OF GL-CHART-RECORD.
004370     MOVE WS-RUN-DATE-CCYY TO GL-HDR-RUN-DATE-CCYY OF GL-CHART-RECORD.
004380     MOVE WS-RUN-DATE-MM TO GL-HDR-RUN-DATE-MM OF GL-CHART-RECORD.
004390     MOVE WS-RUN-DATE-DD TO GL-HDR-RUN-DATE-DD OF GL-CHART-RECORD.
004400     MOVE ZERO TO GL-HDR-RUN-TIME OF GL-CHART-RECORD.
004410     WRITE GL-CHART-RECORD.
004420 5050-EXIT.
004430     EXIT.
004440 5100-WRITE-ONE-ACCOUNT.
004450     MOVE SPACES TO GL-CHART-RECORD.
004460     MOVE 'D' TO GL-RECORD-TYPE-CD OF GL-CHART-RECORD.
004470     MOVE WS-T-GL-ID (WS-ACCT-IDX)        TO GL-ID OF GL-CHART-RECORD.
004480     MOVE WS-T-GL-PARENT-ID (WS-ACCT-IDX) TO GL-PARENT-ID OF GL-CHART-RECORD.
004490     MOVE WS-T-GL-HIERARCHY (WS-ACCT-IDX) TO GL-HIERARCHY OF GL-CHART-RECORD.
004500     MOVE WS-T-GL-NAME (WS-ACCT-IDX)      TO GL-NAME OF GL-CHART-RECORD.
004510     MOVE WS-T-GL-CURRENCY-CODE (WS-ACCT-IDX)
004520                                   TO GL-CURRENCY-CODE OF GL-CHART-RECORD.
004530     MOVE WS-T-GL-CODE (WS-ACCT-IDX)      TO GL-CODE OF GL-CHART-RECORD.
004540     MOVE WS-T-GL-DISABLED-SW (WS-ACCT-IDX)
004550                                   TO GL-DISABLED-SW OF GL-CHART-RECORD.
004560     MOVE WS-T-GL-MANUAL-ALWD-SW (WS-ACCT-IDX)
004570                                TO GL-MANUAL-ALLOWED-SW OF GL-CHART-RECORD.
004580     MOVE WS-T-GL-TYPE-CDE (WS-ACCT-IDX)  TO GL-TYPE-CDE OF GL-CHART-RECORD.
004590     MOVE WS-T-GL-USAGE-CDE (WS-ACCT-IDX) TO GL-USAGE-CDE OF GL-CHART-RECORD.
004600     MOVE WS-T-GL-DESCRIPTION (WS-ACCT-IDX)
004610                                   TO GL-DESCRIPTION OF GL-CHART-RECORD.
004620     MOVE WS-T-GL-TAG-ID (WS-ACCT-IDX)    TO GL-TAG-ID OF GL-CHART-RECORD.
004630     MOVE WS-T-GL-AFFECTS-LOAN-SW (WS-ACCT-IDX)
004640                                TO GL-AFFECTS-LOAN-SW OF GL-CHART-RECORD.
004650     WRITE GL-CHART-RECORD.
004660 5100-EXIT.
004670     EXIT.
004680 5190-WRITE-RUN-TRAILER.
004690     MOVE SPACES TO GL-CHART-RECORD.
004700     MOVE 'T' TO GL-RECORD-TYPE-CD OF GL-CHART-RECORD.
004710     MOVE WS-TABLE-ENTRY-CT TO GL-TRL-RECORD-COUNT OF GL-CHART-RECORD.
004720     WRITE GL-CHART-RECORD.
004730 5190-EXIT.
004740     EXIT.
004750 7000-VERIFY-MAINT-TRAILER.
004760     MOVE GL-TRL-RECORD-COUNT OF GL-MAINT-RECORD
004770                             TO WS-TRAILER-RECORD-COUNT.
004780     IF WS-TRAILER-RECORD-COUNT NOT = WS-RECORDS-ADDED-CT +
004790             WS-RECORDS-UPDATED-CT + WS-RECORDS-REJECTED-CT
004800         DISPLAY '  *** GLMAINT TRAILER RECORD COUNT OUT OF BALANCE ***'
004810     END-IF.
004820 7000-EXIT.
004830     EXIT.
004840 9000-PRINT-CONTROLS.
004850     DISPLAY ' '.
004860     DISPLAY 'GLA-CHART-MAINT  -  RUN CONTROL TOTALS'.
004870     DISPLAY '  GL MAINTENANCE RECORDS READ . . . . ' WS-RECORDS-READ-CT.
004880     DISPLAY '  GL ACCOUNTS ADDED . . . . . . . . . ' WS-RECORDS-ADDED-CT.
004890     DISPLAY '  GL ACCOUNTS UPDATED . . . . . . . . ' WS-RECORDS-UPDATED-CT.
004900     DISPLAY '  GL MAINTENANCE RECORDS REJECTED . . ' WS-RECORDS-REJECTED-CT.
004910 9000-EXIT.
004920     EXIT.
