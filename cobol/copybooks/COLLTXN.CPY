000010*****************************************************************
000020*  COLLTXN.CPY                                                   *
000030*  FIELD COLLECTION SHEET - TRANSACTION RECORD                   *
000040*  ONE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED BY          *
000050*  CS-RECORD-TYPE-CD (RUN HEADER / COLLECTION DETAIL / RUN       *
000060*  TRAILER) - THE SAME WRAPPER EVERY BATCH FEED IN THIS SHOP     *
000070*  CARRIES.                                                       *
000080*  USED BY CSHPOST (COLLECTION SHEET POSTING BATCH).             *
000090*****************************************************************
000100*  MAINTENANCE LOG                                              *
000110*  --------                                                     *
000120*  06/11/90  DWC  0241  ORIGINAL LAYOUT FOR FIELD-OFFICER        *
000130*                       COLLECTION SHEET CONVERSION PROJECT.     *
000140*  02/03/93  LKP  0278  ADDED CS-PAYMENT-TYPE-ID, BRANCH WANTS   *
000150*                       PAYMENT METHOD ON THE POSTED REGISTER.   *
000160*  10/27/97  TJS  0352  ADDED CS-NOTE FOR TELLER REMARKS.        *
000170*  06/02/96  LKP  0330  RELAID THE RECORD OUT WITH THE HEADER/   *
000180*                       DETAIL/TRAILER RECORD-TYPE WRAPPER TO    *
000190*                       MATCH THE CORPORATE BATCH FEED STANDARD, *
000200*                       SAME CONVERSION DONE TO COLLTXN'S        *
000210*                       COMPANION FEEDS.  ADDED VOUCHER TIE,     *
000220*                       RECEIPT AND POSTING AUDIT FIELDS CARRIED *
000230*                       ON THE FIELD OFFICER'S PAPER RECEIPT.    *
000240*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000250*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000260*                       CONFIRMED AGAINST THE CASHIER SYSTEM.     *
000270*****************************************************************
000280 01  COLLECTION-SHEET-RECORD.
000290     05  CS-RECORD-TYPE-CD             PIC X(1).
000300         88  CS-RECORD-IS-HEADER           VALUE 'H'.
000310         88  CS-RECORD-IS-DETAIL           VALUE 'D'.
000320         88  CS-RECORD-IS-TRAILER          VALUE 'T'.
000330     05  CS-HEADER-AREA.
000340         10  CS-HDR-RUN-DATE.
000350             15  CS-HDR-RUN-DATE-CCYY PIC 9(4).
000360             15  CS-HDR-RUN-DATE-MM   PIC 9(2).
000370             15  CS-HDR-RUN-DATE-DD   PIC 9(2).
000380         10  CS-HDR-RUN-TIME          PIC 9(6).
000390         10  FILLER                   PIC X(158).
000400     05  CS-DETAIL-AREA REDEFINES CS-HEADER-AREA.
000410         10  CS-VOUCHER-ID             PIC 9(9).
000420         10  CS-TXN-TYPE               PIC X(1).
000430             88  CS-TXN-IS-REPAYMENT       VALUE 'R'.
000440             88  CS-TXN-IS-DISBURSAL       VALUE 'D'.
000450             88  CS-TXN-IS-SAVINGS-DEPOSIT VALUE 'S'.
000460         10  CS-ACCOUNT-ID             PIC 9(9).
000470         10  CS-CLIENT-ID              PIC 9(9).
000480         10  CS-BRANCH-ID              PIC 9(9).
000490         10  CS-TXN-DATE.
000500             15  CS-TXN-DATE-CCYY      PIC 9(4).
000510             15  CS-TXN-DATE-MM        PIC 9(2).
000520             15  CS-TXN-DATE-DD        PIC 9(2).
000530         10  CS-TXN-AMOUNT             PIC S9(13)V9(2) COMP-3.
000540         10  CS-CURRENCY-CODE          PIC X(3).
000550         10  CS-PAYMENT-TYPE-ID        PIC 9(9).
000560         10  CS-COLLECTOR-OPID         PIC X(8).
000570         10  CS-RECEIPT-NUMBER         PIC X(15).
000580         10  CS-NOTE                   PIC X(50).
000590         10  CS-POSTED-SW              PIC X(1).
000600             88  CS-POSTED-YES             VALUE 'Y'.
000610             88  CS-POSTED-NO              VALUE 'N'.
000620         10  CS-POSTED-DATE.
000630             15  CS-POSTED-DATE-CCYY   PIC 9(4).
000640             15  CS-POSTED-DATE-MM     PIC 9(2).
000650             15  CS-POSTED-DATE-DD     PIC 9(2).
000660         10  CS-REVERSED-SW            PIC X(1).
000670             88  CS-REVERSED-YES           VALUE 'Y'.
000680             88  CS-REVERSED-NO            VALUE 'N'.
000690         10  CS-LAST-MNT-DATE.
000700             15  CS-LAST-MNT-DATE-CCYY PIC 9(4).
000710             15  CS-LAST-MNT-DATE-MM   PIC 9(2).
000720             15  CS-LAST-MNT-DATE-DD   PIC 9(2).
000730         10  CS-LAST-MNT-OPID          PIC X(8).
000740         10  FILLER                    PIC X(08).
000750     05  CS-TRAILER-AREA REDEFINES CS-HEADER-AREA.
000760         10  CS-TRL-RECORD-COUNT       PIC 9(9).
000770         10  FILLER                    PIC X(163).
