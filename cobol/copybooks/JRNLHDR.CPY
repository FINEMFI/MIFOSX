000010*****************************************************************
000020*  JRNLHDR.CPY                                                   *
000030*  JOURNAL ENTRY VOUCHER HEADER RECORD - GENERAL LEDGER          *
000040*  SUBSYSTEM.  ONE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED *
000050*  BY JE-RECORD-TYPE-CD (RUN HEADER / VOUCHER HEADER DETAIL /    *
000060*  RUN TRAILER) - THE SAME WRAPPER EVERY BATCH FEED IN THIS      *
000070*  SHOP CARRIES.                                                  *
000080*  USED BY JEVPOST (JOURNAL ENTRY VALIDATION/POSTING BATCH).     *
000090*****************************************************************
000100*  MAINTENANCE LOG                                              *
000110*  --------                                                     *
000120*  03/02/85  RHM  0096  ORIGINAL LAYOUT, REPLACES HAND-POSTED   *
000130*                       VOUCHER CARDS.                          *
000140*  08/21/89  DWC  0219  ADDED JE-OPENING-SW FOR NEW-BRANCH       *
000150*                       OPENING BALANCE CONVERSIONS.             *
000160*  04/06/94  LKP  0301  ADDED JE-UNIDENTIFIED-SW AND             *
000170*                       JE-PAYMENT-TYPE-ID PER SUSPENSE-ENTRY    *
000180*                       CLEANUP PROJECT.                         *
000190*  06/02/96  LKP  0330  RELAID THE RECORD OUT WITH THE HEADER/   *
000200*                       DETAIL/TRAILER RECORD-TYPE WRAPPER TO    *
000210*                       MATCH THE CORPORATE BATCH FEED STANDARD, *
000220*                       SAME CONVERSION DONE TO GLACCT.CPY.      *
000230*                       ADDED VOUCHER SOURCE, APPROVAL, POSTING  *
000240*                       AND REVERSAL AUDIT FIELDS CARRIED ON THE *
000250*                       HOME OFFICE VOUCHER IMAGE.               *
000260*  01/18/99  TJS  Y2K3  JE-TRANSACTION-DATE AND THE NEW AUDIT    *
000270*                       DATE GROUPS ALREADY CCYYMMDD - NO CHANGE *
000280*                       REQUIRED, Y2K SIGN-OFF.                  *
000290*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000300*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000310*                       CONFIRMED AGAINST THE VOUCHER IMAGE.      *
000320*****************************************************************
000330 01  JOURNAL-HEADER-RECORD.
000340     05  JE-RECORD-TYPE-CD             PIC X(1).
000350         88  JE-RECORD-IS-HEADER           VALUE 'H'.
000360         88  JE-RECORD-IS-DETAIL           VALUE 'D'.
000370         88  JE-RECORD-IS-TRAILER          VALUE 'T'.
000380     05  JE-HEADER-AREA.
000390         10  JE-HDR-RUN-DATE.
000400             15  JE-HDR-RUN-DATE-CCYY PIC 9(4).
000410             15  JE-HDR-RUN-DATE-MM   PIC 9(2).
000420             15  JE-HDR-RUN-DATE-DD   PIC 9(2).
000430         10  JE-HDR-RUN-TIME          PIC 9(6).
000440         10  FILLER                   PIC X(346).
000450     05  JE-DETAIL-AREA REDEFINES JE-HEADER-AREA.
000460         10  JE-VOUCHER-ID             PIC 9(9).
000470         10  JE-OFFICE-ID              PIC 9(9).
000480         10  JE-TRANSACTION-DATE.
000490             15  JE-TXN-DATE-CCYY      PIC 9(4).
000500             15  JE-TXN-DATE-MM        PIC 9(2).
000510             15  JE-TXN-DATE-DD        PIC 9(2).
000520         10  JE-CURRENCY-CODE          PIC X(3).
000530         10  JE-SOURCE-SYSTEM-CDE      PIC X(4).
000540             88  JE-SOURCE-IS-MANUAL       VALUE 'MANL'.
000550             88  JE-SOURCE-IS-INTERFACE    VALUE 'INTF'.
000560             88  JE-SOURCE-IS-REVERSAL     VALUE 'REVL'.
000570         10  JE-COMMENTS               PIC X(100).
000580         10  JE-REFERENCE-NUMBER       PIC X(100).
000590         10  JE-ACCOUNTING-RULE-ID     PIC 9(9).
000600         10  JE-AMOUNT                 PIC S9(13)V9(2) COMP-3.
000610         10  JE-PAYMENT-TYPE-ID        PIC 9(9).
000620         10  JE-OPENING-SW             PIC X(1).
000630             88  JE-OPENING-YES            VALUE 'Y'.
000640             88  JE-OPENING-NO             VALUE 'N'.
000650         10  JE-UNIDENTIFIED-SW        PIC X(1).
000660             88  JE-UNIDENTIFIED-YES       VALUE 'Y'.
000670             88  JE-UNIDENTIFIED-NO        VALUE 'N'.
000680         10  JE-CREDIT-COUNT           PIC 9(3).
000690         10  JE-DEBIT-COUNT            PIC 9(3).
000700         10  JE-SUBMITTED-BY-OPID      PIC X(8).
000710         10  JE-SUBMITTED-DATE.
000720             15  JE-SUBMITTED-DATE-CCYY PIC 9(4).
000730             15  JE-SUBMITTED-DATE-MM   PIC 9(2).
000740             15  JE-SUBMITTED-DATE-DD   PIC 9(2).
000750         10  JE-APPROVED-BY-OPID       PIC X(8).
000760         10  JE-APPROVED-DATE.
000770             15  JE-APPROVED-DATE-CCYY PIC 9(4).
000780             15  JE-APPROVED-DATE-MM   PIC 9(2).
000790             15  JE-APPROVED-DATE-DD   PIC 9(2).
000800         10  JE-POSTED-SW              PIC X(1).
000810             88  JE-POSTED-YES             VALUE 'Y'.
000820             88  JE-POSTED-NO              VALUE 'N'.
000830         10  JE-POSTED-DATE.
000840             15  JE-POSTED-DATE-CCYY   PIC 9(4).
000850             15  JE-POSTED-DATE-MM     PIC 9(2).
000860             15  JE-POSTED-DATE-DD     PIC 9(2).
000870         10  JE-REVERSAL-SW            PIC X(1).
000880             88  JE-REVERSAL-YES           VALUE 'Y'.
000890             88  JE-REVERSAL-NO            VALUE 'N'.
000900         10  JE-REVERSED-VOUCHER-ID    PIC 9(9).
000910         10  JE-BRANCH-ID              PIC 9(9).
000920         10  JE-BATCH-ID               PIC 9(9).
000930         10  JE-LAST-MNT-DATE.
000940             15  JE-LAST-MNT-DATE-CCYY PIC 9(4).
000950             15  JE-LAST-MNT-DATE-MM   PIC 9(2).
000960             15  JE-LAST-MNT-DATE-DD   PIC 9(2).
000970         10  JE-LAST-MNT-OPID          PIC X(8).
000980         10  FILLER                    PIC X(08).
000990     05  JE-TRAILER-AREA REDEFINES JE-HEADER-AREA.
001000         10  JE-TRL-RECORD-COUNT       PIC 9(9).
001010         10  FILLER                    PIC X(351).
