000010*****************************************************************
000020*  ONHOLD.CPY                                                   *
000030*  SAVINGS DEPOSIT ON-HOLD RECORD - HOLD/RELEASE TRANSACTION    *
000040*  SINGLE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED BY      *
000050*  OH-RECORD-TYPE-CD (RUN HEADER / HOLD-RELEASE DETAIL / RUN    *
000060*  TRAILER) - SAME SHAPE THE SHOP HAS USED ON BATCH FEEDS SINCE *
000070*  THE CASH MOVEMENT CONVERSION.                                *
000080*  USED BY SDHHOLD (SAVINGS DEPOSIT HOLD UPDATE BATCH).         *
000090*****************************************************************
000100*  MAINTENANCE LOG                                              *
000110*  --------                                                     *
000120*  01/09/87  RHM  0162  ORIGINAL LAYOUT FOR SAVINGS HOLD/RELEASE *
000130*                       FEED FROM THE BRANCH TELLER SYSTEM.     *
000140*  03/15/92  DWC  0271  ADDED OH-REVERSED-SW - TELLER REVERSALS  *
000150*                       WERE FALLING THROUGH AS GOOD HOLDS.      *
000160*  06/02/98  TJS  Y2K2  OH-TXN-DATE RELAID OUT CCYYMMDD FOR Y2K  *
000170*                       COMPLIANCE, SIGNED OFF WITH AUDIT.       *
000180*  07/11/98  LKP  0344  WIDENED THE HEADER/TRAILER FILLER TO     *
000190*                       MATCH THE DETAIL AREA LENGTH - THE OLD   *
000200*                       REDEFINES WAS SHORTER THAN THE AREA IT   *
000210*                       REDEFINED, CAUGHT WHEN THIS LAYOUT WAS   *
000220*                       USED AS THE PATTERN FOR THE NEW GL,      *
000230*                       JOURNAL AND COLLECTION SHEET FEEDS.      *
000240*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000250*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000260*                       CONFIRMED AGAINST THE SAVINGS SYSTEM.     *
000270*****************************************************************
000280 01  ONHOLD-RECORD.
000290     05  OH-RECORD-TYPE-CD             PIC X(1).
000300         88  OH-RECORD-IS-HEADER           VALUE 'H'.
000310         88  OH-RECORD-IS-DETAIL           VALUE 'D'.
000320         88  OH-RECORD-IS-TRAILER          VALUE 'T'.
000330     05  OH-HEADER-AREA.
000340         10  OH-HDR-RUN-DATE.
000350             15  OH-HDR-RUN-DATE-CCYY  PIC 9(4).
000360             15  OH-HDR-RUN-DATE-MM    PIC 9(2).
000370             15  OH-HDR-RUN-DATE-DD    PIC 9(2).
000380         10  OH-HDR-RUN-TIME           PIC 9(6).
000390         10  FILLER                    PIC X(41).
000400     05  OH-DETAIL-AREA REDEFINES OH-HEADER-AREA.
000410         10  OH-ID                     PIC 9(9).
000420         10  OH-AMOUNT                 PIC S9(13)V9(2) COMP-3.
000430         10  OH-TXN-TYPE-CDE           PIC 9(1).
000440             88  OH-TXN-TYPE-HOLD          VALUE 1.
000450             88  OH-TXN-TYPE-RELEASE       VALUE 2.
000460         10  OH-TXN-DATE.
000470             15  OH-TXN-DATE-CCYY      PIC 9(4).
000480             15  OH-TXN-DATE-MM        PIC 9(2).
000490             15  OH-TXN-DATE-DD        PIC 9(2).
000500         10  OH-REVERSED-SW            PIC X(1).
000510             88  OH-REVERSED-YES           VALUE 'Y'.
000520             88  OH-REVERSED-NO            VALUE 'N'.
000530         10  FILLER                    PIC X(28).
000540     05  OH-TRAILER-AREA REDEFINES OH-HEADER-AREA.
000550         10  OH-TRL-RECORD-COUNT       PIC 9(9).
000560         10  FILLER                    PIC X(46).
