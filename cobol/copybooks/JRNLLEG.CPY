000010*****************************************************************
000020*  JRNLLEG.CPY                                                   *
000030*  MANUAL JOURNAL ENTRY VOUCHER - DEBIT/CREDIT LEG RECORD        *
000040*  ONE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED BY          *
000050*  LEG-RECORD-TYPE-CD (RUN HEADER / LEG DETAIL / RUN TRAILER) -  *
000060*  THE SAME WRAPPER EVERY BATCH FEED IN THIS SHOP CARRIES.       *
000070*  ONE LEG DETAIL OCCURS PER LEG, FOLLOWING THE VOUCHER HEADER   *
000080*  ON JRNLIN.                                                     *
000090*  USED BY JEVPOST (JOURNAL ENTRY VALIDATION/POSTING BATCH).     *
000100*****************************************************************
000110*  MAINTENANCE LOG                                              *
000120*  --------                                                     *
000130*  03/02/85  RHM  0096  ORIGINAL LAYOUT, COMPANION TO JRNLHDR.   *
000140*  04/06/94  LKP  0301  LEG-COMMENTS ADDED FOR PER-LINE          *
000150*                       NARRATIVE PER AUDIT REQUEST.             *
000160*  06/02/96  LKP  0330  RELAID THE RECORD OUT WITH THE HEADER/   *
000170*                       DETAIL/TRAILER RECORD-TYPE WRAPPER TO    *
000180*                       MATCH THE CORPORATE BATCH FEED STANDARD, *
000190*                       SAME CONVERSION DONE TO JRNLHDR.CPY.     *
000200*                       ADDED LEG-TO-VOUCHER TIE FIELD, COST     *
000210*                       CENTER/BRANCH AND RECONCILIATION AUDIT   *
000220*                       FIELDS CARRIED ON THE HOME OFFICE        *
000230*                       SUBLEDGER TIE-OUT FEED.                  *
000240*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000250*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000260*                       CONFIRMED AGAINST THE VOUCHER IMAGE.      *
000270*****************************************************************
000280 01  JOURNAL-LEG-RECORD.
000290     05  LEG-RECORD-TYPE-CD            PIC X(1).
000300         88  LEG-RECORD-IS-HEADER          VALUE 'H'.
000310         88  LEG-RECORD-IS-DETAIL          VALUE 'D'.
000320         88  LEG-RECORD-IS-TRAILER         VALUE 'T'.
000330     05  LEG-HEADER-AREA.
000340         10  LEG-HDR-RUN-DATE.
000350             15  LEG-HDR-RUN-DATE-CCYY PIC 9(4).
000360             15  LEG-HDR-RUN-DATE-MM   PIC 9(2).
000370             15  LEG-HDR-RUN-DATE-DD   PIC 9(2).
000380         10  LEG-HDR-RUN-TIME          PIC 9(6).
000390         10  FILLER                    PIC X(170).
000400     05  LEG-DETAIL-AREA REDEFINES LEG-HEADER-AREA.
000410         10  LEG-VOUCHER-ID            PIC 9(9).
000420         10  LEG-LINE-NUMBER           PIC 9(3).
000430         10  LEG-DC-FLAG               PIC X(1).
000440             88  LEG-IS-DEBIT              VALUE 'D'.
000450             88  LEG-IS-CREDIT             VALUE 'C'.
000460         10  LEG-GL-ACCOUNT-ID         PIC 9(9).
000470         10  LEG-AMOUNT                PIC S9(13)V9(2) COMP-3.
000480         10  LEG-CURRENCY-CODE         PIC X(3).
000490         10  LEG-COST-CENTER-ID        PIC 9(9).
000500         10  LEG-BRANCH-ID             PIC 9(9).
000510         10  LEG-TAX-CDE               PIC X(2).
000520             88  LEG-TAX-IS-NONE           VALUE '00'.
000530             88  LEG-TAX-IS-WITHHOLDING    VALUE 'WH'.
000540         10  LEG-RECONCILED-SW         PIC X(1).
000550             88  LEG-RECONCILED-YES        VALUE 'Y'.
000560             88  LEG-RECONCILED-NO         VALUE 'N'.
000570         10  LEG-RECONCILED-DATE.
000580             15  LEG-RECONCILED-DATE-CCYY PIC 9(4).
000590             15  LEG-RECONCILED-DATE-MM   PIC 9(2).
000600             15  LEG-RECONCILED-DATE-DD   PIC 9(2).
000610         10  LEG-COMMENTS              PIC X(100).
000620         10  LEG-LAST-MNT-DATE.
000630             15  LEG-LAST-MNT-DATE-CCYY PIC 9(4).
000640             15  LEG-LAST-MNT-DATE-MM   PIC 9(2).
000650             15  LEG-LAST-MNT-DATE-DD   PIC 9(2).
000660         10  LEG-LAST-MNT-OPID         PIC X(8).
000670         10  FILLER                    PIC X(06).
000680     05  LEG-TRAILER-AREA REDEFINES LEG-HEADER-AREA.
000690         10  LEG-TRL-RECORD-COUNT      PIC 9(9).
000700         10  FILLER                    PIC X(175).
