000010*****************************************************************
000020*  OVRPAY.CPY                                                    *
000030*  LOAN OVERPAYMENT-TO-REPAYMENT MAPPER RECORD                   *
000040*  ONE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED BY          *
000050*  OM-RECORD-TYPE-CD (RUN HEADER / MAPPER DETAIL / RUN           *
000060*  TRAILER) - THE SAME WRAPPER EVERY BATCH FEED IN THIS SHOP     *
000070*  CARRIES.                                                       *
000080*  USED BY CSHPOST (COLLECTION SHEET POSTING BATCH) TO CROSS-     *
000090*  REFERENCE A REPAYMENT TRANSACTION TO ANY OVERPAYMENT AMOUNTS  *
000100*  THAT WERE MAPPED AGAINST IT.                                  *
000110*****************************************************************
000120*  MAINTENANCE LOG                                              *
000130*  --------                                                     *
000140*  02/03/93  LKP  0278  ORIGINAL LAYOUT - OVERPAYMENT TIE-OUT    *
000150*                       PROJECT, COMPANION TO COLLTXN.           *
000160*  10/27/97  TJS  0352  NO CHANGES - REVIEWED WITH COLLTXN.     *
000170*  06/02/96  LKP  0330  RELAID THE RECORD OUT WITH THE HEADER/   *
000180*                       DETAIL/TRAILER RECORD-TYPE WRAPPER TO    *
000190*                       MATCH THE CORPORATE BATCH FEED STANDARD, *
000200*                       SAME CONVERSION DONE TO COLLTXN.CPY.     *
000210*                       ADDED VOUCHER TIE, CLIENT/BRANCH AND     *
000220*                       APPLIED-DATE AUDIT FIELDS CARRIED ON THE *
000230*                       LOAN SERVICING MAPPER EXTRACT.           *
000240*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000250*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000260*                       CONFIRMED AGAINST THE LOAN SERVICING      *
000270*                       SYSTEM.                                   *
000280*****************************************************************
000290 01  OVERPAYMENT-MAPPER-RECORD.
000300     05  OM-RECORD-TYPE-CD             PIC X(1).
000310         88  OM-RECORD-IS-HEADER           VALUE 'H'.
000320         88  OM-RECORD-IS-DETAIL           VALUE 'D'.
000330         88  OM-RECORD-IS-TRAILER          VALUE 'T'.
000340     05  OM-HEADER-AREA.
000350         10  OM-HDR-RUN-DATE.
000360             15  OM-HDR-RUN-DATE-CCYY PIC 9(4).
000370             15  OM-HDR-RUN-DATE-MM   PIC 9(2).
000380             15  OM-HDR-RUN-DATE-DD   PIC 9(2).
000390         10  OM-HDR-RUN-TIME          PIC 9(6).
000400         10  FILLER                   PIC X(92).
000410     05  OM-DETAIL-AREA REDEFINES OM-HEADER-AREA.
000420         10  OM-ID                     PIC 9(9).
000430         10  OM-VOUCHER-ID             PIC 9(9).
000440         10  OM-ACCOUNT-ID             PIC 9(9).
000450         10  OM-REPAYMENT-TXN-ID       PIC 9(9).
000460         10  OM-CLIENT-ID              PIC 9(9).
000470         10  OM-BRANCH-ID              PIC 9(9).
000480         10  OM-CURRENCY-CODE          PIC X(3).
000490         10  OM-OVERPAYMENT-AMOUNT     PIC S9(13)V9(2) COMP-3.
000500         10  OM-APPLIED-SW             PIC X(1).
000510             88  OM-APPLIED-YES            VALUE 'Y'.
000520             88  OM-APPLIED-NO             VALUE 'N'.
000530         10  OM-APPLIED-DATE.
000540             15  OM-APPLIED-DATE-CCYY  PIC 9(4).
000550             15  OM-APPLIED-DATE-MM    PIC 9(2).
000560             15  OM-APPLIED-DATE-DD    PIC 9(2).
000570         10  OM-CREATED-DATE.
000580             15  OM-CREATED-DATE-CCYY  PIC 9(4).
000590             15  OM-CREATED-DATE-MM    PIC 9(2).
000600             15  OM-CREATED-DATE-DD    PIC 9(2).
000610         10  OM-LAST-MNT-DATE.
000620             15  OM-LAST-MNT-DATE-CCYY PIC 9(4).
000630             15  OM-LAST-MNT-DATE-MM   PIC 9(2).
000640             15  OM-LAST-MNT-DATE-DD   PIC 9(2).
000650         10  OM-LAST-MNT-OPID          PIC X(8).
000660         10  FILLER                    PIC X(08).
000670     05  OM-TRAILER-AREA REDEFINES OM-HEADER-AREA.
000680         10  OM-TRL-RECORD-COUNT       PIC 9(9).
000690         10  FILLER                    PIC X(97).
