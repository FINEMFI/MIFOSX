000010*****************************************************************
000020*  GLACCT.CPY                                                   *
000030*  CHART-OF-ACCOUNTS MASTER RECORD - GENERAL LEDGER SUBSYSTEM   *
000040*  ONE PHYSICAL RECORD, THREE LOGICAL VIEWS SELECTED BY         *
000050*  GL-RECORD-TYPE-CD (RUN HEADER / ACCOUNT DETAIL / RUN         *
000060*  TRAILER) - THE SAME WRAPPER EVERY BATCH FEED IN THIS SHOP    *
000070*  CARRIES.                                                      *
000080*  USED BY GLACHART (GL CHART MAINTENANCE BATCH).               *
000090*****************************************************************
000100*  MAINTENANCE LOG                                              *
000110*  --------                                                     *
000120*  05/14/83  RHM  0083  ORIGINAL LAYOUT FOR CONVERSION FROM      *
000130*                       CARD-IMAGE COA DECK TO TAPE MASTER.     *
000140*  11/02/84  RHM  0121  ADDED GL-TAG-ID FOR REGULATOR CODE-VALUE *
000150*                       CROSS REFERENCE PROJECT.                *
000160*  07/19/88  DWC  0204  ADDED GL-AFFECTS-LOAN SWITCH PER LOAN    *
000170*                       ACCOUNTING TIE-OUT REQUEST #204.         *
000180*  09/30/91  LKP  0266  WIDENED GL-CODE FROM X(40) TO X(100) TO  *
000190*                       MATCH NEW NUMBERING SCHEME FROM HOME    *
000200*                       OFFICE.                                 *
000210*  06/02/96  LKP  0330  RELAID THE RECORD OUT WITH THE HEADER/   *
000220*                       DETAIL/TRAILER RECORD-TYPE WRAPPER TO    *
000230*                       MATCH THE CORPORATE BATCH FEED STANDARD -*
000240*                       GLMAINT WAS THE LAST FEED STILL ON THE   *
000250*                       OLD FLAT FORMAT.  ADDED BRANCH, COST     *
000260*                       CENTER, OPEN/CLOSE DATE AND LAST-        *
000270*                       MAINTENANCE AUDIT FIELDS CARRIED ON      *
000280*                       EVERY OTHER MASTER RECORD IN THE SHOP.   *
000290*  02/11/99  TJS  Y2K1  Y2K REMEDIATION - ALL DATE GROUPS ALREADY*
000300*                       CCYYMMDD, REVIEWED AND SIGNED OFF.       *
000310*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000320*                       NO LAYOUT CHANGES REQUIRED, FIELD WIDTHS *
000330*                       CONFIRMED AGAINST THE CHART OF ACCOUNTS.  *
000340*****************************************************************
000350 01  GL-ACCOUNT-RECORD.
000360     05  GL-RECORD-TYPE-CD             PIC X(1).
000370         88  GL-RECORD-IS-HEADER           VALUE 'H'.
000380         88  GL-RECORD-IS-DETAIL           VALUE 'D'.
000390         88  GL-RECORD-IS-TRAILER          VALUE 'T'.
000400     05  GL-HEADER-AREA.
000410         10  GL-HDR-RUN-DATE.
000420             15  GL-HDR-RUN-DATE-CCYY PIC 9(4).
000430             15  GL-HDR-RUN-DATE-MM   PIC 9(2).
000440             15  GL-HDR-RUN-DATE-DD   PIC 9(2).
000450         10  GL-HDR-RUN-TIME          PIC 9(6).
000460         10  FILLER                   PIC X(406).
000470     05  GL-DETAIL-AREA REDEFINES GL-HEADER-AREA.
000480         10  GL-ID                     PIC 9(9).
000490         10  GL-PARENT-ID              PIC 9(9).
000500         10  GL-HIERARCHY              PIC X(50).
000510         10  GL-NAME                   PIC X(45).
000520         10  GL-SHORT-NAME             PIC X(15).
000530         10  GL-CURRENCY-CODE          PIC X(3).
000540         10  GL-CODE                   PIC X(100).
000550         10  GL-DISABLED-SW            PIC X(1).
000560             88  GL-DISABLED-YES           VALUE 'Y'.
000570             88  GL-DISABLED-NO            VALUE 'N'.
000580         10  GL-MANUAL-ALLOWED-SW      PIC X(1).
000590             88  GL-MANUAL-ALLOWED-YES     VALUE 'Y'.
000600             88  GL-MANUAL-ALLOWED-NO      VALUE 'N'.
000610         10  GL-TYPE-CDE               PIC 9(1).
000620             88  GL-TYPE-ASSET             VALUE 1.
000630             88  GL-TYPE-LIABILITY         VALUE 2.
000640             88  GL-TYPE-EQUITY            VALUE 3.
000650             88  GL-TYPE-INCOME            VALUE 4.
000660             88  GL-TYPE-EXPENSE           VALUE 5.
000670         10  GL-USAGE-CDE              PIC 9(1).
000680             88  GL-USAGE-DETAIL           VALUE 1.
000690             88  GL-USAGE-HEADER           VALUE 2.
000700         10  GL-NORMAL-BALANCE-SW      PIC X(1).
000710             88  GL-NORMAL-BALANCE-DEBIT   VALUE 'D'.
000720             88  GL-NORMAL-BALANCE-CREDIT  VALUE 'C'.
000730         10  GL-STATUS-CDE             PIC 9(1).
000740             88  GL-STATUS-ACTIVE          VALUE 1.
000750             88  GL-STATUS-CLOSED          VALUE 2.
000760         10  GL-DESCRIPTION            PIC X(100).
000770         10  GL-TAG-ID                 PIC 9(9).
000780         10  GL-AFFECTS-LOAN-SW        PIC X(1).
000790             88  GL-AFFECTS-LOAN-YES       VALUE 'Y'.
000800             88  GL-AFFECTS-LOAN-NO        VALUE 'N'.
000810         10  GL-BRANCH-ID              PIC 9(9).
000820         10  GL-COST-CENTER-ID         PIC 9(9).
000830         10  GL-OPEN-DATE.
000840             15  GL-OPEN-DATE-CCYY    PIC 9(4).
000850             15  GL-OPEN-DATE-MM      PIC 9(2).
000860             15  GL-OPEN-DATE-DD      PIC 9(2).
000870         10  GL-CLOSE-DATE.
000880             15  GL-CLOSE-DATE-CCYY   PIC 9(4).
000890             15  GL-CLOSE-DATE-MM     PIC 9(2).
000900             15  GL-CLOSE-DATE-DD     PIC 9(2).
000910         10  GL-LAST-MNT-DATE.
000920             15  GL-LAST-MNT-DATE-CCYY PIC 9(4).
000930             15  GL-LAST-MNT-DATE-MM   PIC 9(2).
000940             15  GL-LAST-MNT-DATE-DD   PIC 9(2).
000950         10  GL-LAST-MNT-OPID          PIC X(8).
000960         10  GL-REPORT-GROUP-ID        PIC 9(9).
000970         10  GL-CONSOLIDATION-ID       PIC 9(9).
000980         10  FILLER                    PIC X(05).
000990     05  GL-TRAILER-AREA REDEFINES GL-HEADER-AREA.
001000         10  GL-TRL-RECORD-COUNT       PIC 9(9).
001010         10  FILLER                    PIC X(411).
