000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  SDH-HOLD-UPDATE.
000030 AUTHOR.      R H MORRISON.
000040 INSTALLATION. MIDSTATE DATA CENTER - GENERAL LEDGER.
000050 DATE-WRITTEN. 01/09/1987.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - RESTRICTED TO GENERAL
000080     LEDGER AND AUDIT STAFF.  SEE DP SECURITY MANUAL SECTION 4.
000090*****************************************************************
000100*  SDH-HOLD-UPDATE                                               *
000110*  SAVINGS DEPOSIT HOLD/RELEASE UPDATE BATCH.  READS THE         *
000120*  BRANCH TELLER HOLD/RELEASE FEED (HEADER, HOLD-RELEASE         *
000130*  DETAIL RECORDS, TRAILER) AND MAINTAINS THE RUNNING AMOUNT     *
000140*  CURRENTLY PLACED ON HOLD ACROSS THE FEED.  A HOLD TRANSACTION *
000150*  ADDS TO THE HELD AMOUNT, A RELEASE SUBTRACTS FROM IT, AND     *
000160*  REVERSED TRANSACTIONS ARE IGNORED ENTIRELY.  THE HELD AMOUNT  *
000170*  NEVER GOES BELOW ZERO.                                        *
000180*****************************************************************
000190*  MAINTENANCE LOG                                              *
000200*  --------                                                     *
000210*  01/09/87  RHM  0162  ORIGINAL PROGRAM FOR THE BRANCH TELLER   *
000220*                       HOLD/RELEASE CONVERSION.                 *
000230*  03/15/92  DWC  0271  SKIP REVERSED TRANSACTIONS - TELLER      *
000240*                       REVERSALS WERE BEING APPLIED TWICE.      *
000250*  03/15/92  DWC  0271  HELD AMOUNT FLOORED AT ZERO - A STRING   *
000260*                       OF OUT-OF-SEQUENCE RELEASES WAS DRIVING  *
000270*                       THE TOTAL NEGATIVE.                       *
000280*  06/02/98  TJS  Y2K2  OH-TXN-DATE CONFIRMED CCYYMMDD, NO       *
000290*                       CHANGE REQUIRED, Y2K SIGN-OFF.            *
000300*  06/16/99  LKP  0338  RECORDS READ COUNT WAS PICKING UP THE RUN *
000310*                       HEADER AND TRAILER ROWS ALONG WITH HOLD/  *
000320*                       RELEASE DETAIL AND NO LONGER TIED TO      *
000330*                       HOLDS APPLIED + RELEASES APPLIED +        *
000340*                       REVERSALS SKIPPED - COUNT MOVED INTO      *
000350*                       DETAIL PROCESSING ONLY.                    *
000360*  08/22/03  MRV  0460  REVIEWED FOR STATE EXAMINER DATA REQUEST -*
000370*                       NO PROGRAM CHANGES REQUIRED, HELD AMOUNT  *
000380*                       TIES TO THE SAVINGS SUBSIDIARY LEDGER.     *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SAV-HOLD-FILE ASSIGN TO SAVHOLD
000470         ORGANIZATION IS SEQUENTIAL
000480         FILE STATUS IS WS-SAVHOLD-STATUS.
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  SAV-HOLD-FILE
000520     LABEL RECORDS ARE STANDARD.
000530 01  SAV-HOLD-RECORD.
000540     COPY ONHOLD REPLACING ONHOLD-RECORD BY SAV-HOLD-RECORD.
000550 WORKING-STORAGE SECTION.
000560 77  WS-SAVHOLD-STATUS             PIC X(02) VALUE SPACES.
000570 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
000580     88  WS-EOF-YES                    VALUE 'Y'.
000590 77  WS-RECORDS-READ-CT            PIC 9(7) COMP VALUE ZERO.
000600 77  WS-HOLDS-APPLIED-CT           PIC 9(7) COMP VALUE ZERO.
000610 77  WS-RELEASES-APPLIED-CT        PIC 9(7) COMP VALUE ZERO.
000620 77  WS-REVERSALS-SKIPPED-CT       PIC 9(7) COMP VALUE ZERO.
000630 77  WS-FLOORED-CT                 PIC 9(7) COMP VALUE ZERO.
000640 77  WS-TRAILER-RECORD-COUNT       PIC 9(9) COMP VALUE ZERO.
000650 01  WS-RUN-DATE-FIELDS.
000660     05  WS-RUN-DATE-CCYY          PIC 9(4) VALUE ZERO.
000670     05  WS-RUN-DATE-MM            PIC 9(2) VALUE ZERO.
000680     05  WS-RUN-DATE-DD            PIC 9(2) VALUE ZERO.
000690 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-FIELDS
000700                                       PIC X(08).
000710 01  WS-HELD-AMOUNT                PIC S9(13)V9(2) COMP-3
000720                                         VALUE ZERO.
000730 01  WS-HELD-AMOUNT-X              PIC Z(12)9.99-.
000740 01  WS-WORK-AMOUNT                PIC S9(13)V9(2) COMP-3
000750                                         VALUE ZERO.
000760 01  WS-WORK-AMOUNT-X REDEFINES WS-WORK-AMOUNT
000770                                       PIC X(08).
000780 PROCEDURE DIVISION.
000790 0000-MAIN-CONTROL.
000800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
000810     PERFORM 2000-PROCESS-RECORD THRU 2000-EXIT
000820         UNTIL WS-EOF-YES.
000830     PERFORM 9000-PRINT-CONTROLS THRU 9000-EXIT.
000840     CLOSE SAV-HOLD-FILE.
000850     STOP RUN.
000860 1000-INITIALIZE.
000870     OPEN INPUT SAV-HOLD-FILE.
000880     DISPLAY 'SDH-HOLD-UPDATE - SAVINGS DEPOSIT HOLD UPDATE'.
000890     PERFORM 2010-READ-SAV-HOLD THRU 2010-EXIT.
000900 1000-EXIT.
000910     EXIT.
000920 2000-PROCESS-RECORD.
000930     IF OH-RECORD-IS-HEADER OF SAV-HOLD-RECORD
000940         PERFORM 2100-EDIT-RUN-HEADER THRU 2100-EXIT
000950     ELSE
000960         IF OH-RECORD-IS-DETAIL OF SAV-HOLD-RECORD
000970             PERFORM 3000-APPLY-DETAIL THRU 3000-EXIT
000980         ELSE
000990             PERFORM 5000-VERIFY-TRAILER THRU 5000-EXIT
001000         END-IF
001010     END-IF.
001020     PERFORM 2010-READ-SAV-HOLD THRU 2010-EXIT.
001030 2000-EXIT.
001040     EXIT.
001050 2010-READ-SAV-HOLD.
001060     READ SAV-HOLD-FILE
001070         AT END
001080             MOVE 'Y' TO WS-EOF-SW
001090     END-READ.
001100 2010-EXIT.
001110     EXIT.
001120 2100-EDIT-RUN-HEADER.
001130     MOVE OH-HDR-RUN-DATE-CCYY OF SAV-HOLD-RECORD
001140             TO WS-RUN-DATE-CCYY.
001150     MOVE OH-HDR-RUN-DATE-MM OF SAV-HOLD-RECORD
001160             TO WS-RUN-DATE-MM.
001170     MOVE OH-HDR-RUN-DATE-DD OF SAV-HOLD-RECORD
001180             TO WS-RUN-DATE-DD.
001190     DISPLAY '  FEED RUN DATE . . . . . . . . . . . . ' WS-RUN-DATE-X.
001200 2100-EXIT.
001210     EXIT.
001220 3000-APPLY-DETAIL.
001230     ADD 1 TO WS-RECORDS-READ-CT.
001240     IF OH-REVERSED-YES OF SAV-HOLD-RECORD
001250         ADD 1 TO WS-REVERSALS-SKIPPED-CT
001260         GO TO 3000-EXIT
001270     END-IF.
001280     IF OH-TXN-TYPE-HOLD OF SAV-HOLD-RECORD
001290         PERFORM 3100-APPLY-HOLD THRU 3100-EXIT
001300     ELSE
001310         IF OH-TXN-TYPE-RELEASE OF SAV-HOLD-RECORD
001320             PERFORM 3200-APPLY-RELEASE THRU 3200-EXIT
001330         END-IF
001340     END-IF.
001350 3000-EXIT.
001360     EXIT.
001370 3100-APPLY-HOLD.
001380     ADD OH-AMOUNT OF SAV-HOLD-RECORD TO WS-HELD-AMOUNT.
001390     ADD 1 TO WS-HOLDS-APPLIED-CT.
001400 3100-EXIT.
001410     EXIT.
001420 3200-APPLY-RELEASE.
001430     COMPUTE WS-WORK-AMOUNT =
001440         WS-HELD-AMOUNT - OH-AMOUNT OF SAV-HOLD-RECORD.
001450     IF WS-WORK-AMOUNT < ZERO
001460         MOVE ZERO TO WS-HELD-AMOUNT
001470         ADD 1 TO WS-FLOORED-CT
001480     ELSE
001490         MOVE WS-WORK-AMOUNT TO WS-HELD-AMOUNT
001500     END-IF.
001510     ADD 1 TO WS-RELEASES-APPLIED-CT.
001520 3200-EXIT.
001530     EXIT.
001540 5000-VERIFY-TRAILER.
001550     MOVE OH-TRL-RECORD-COUNT OF SAV-HOLD-RECORD
001560             TO WS-TRAILER-RECORD-COUNT.
001570     IF WS-TRAILER-RECORD-COUNT NOT =
001580             WS-HOLDS-APPLIED-CT + WS-RELEASES-APPLIED-CT
001590                 + WS-REVERSALS-SKIPPED-CT
001600         DISPLAY '  *** TRAILER RECORD COUNT OUT OF BALANCE ***'
001610     END-IF.
001620 5000-EXIT.
001630     EXIT.
001640 9000-PRINT-CONTROLS.
001650     MOVE WS-HELD-AMOUNT TO WS-HELD-AMOUNT-X.
001660     DISPLAY ' '.
001670     DISPLAY 'SDH-HOLD-UPDATE  -  RUN CONTROL TOTALS'.
001680     DISPLAY '  RECORDS READ . . . . . . . . . . . . ' WS-RECORDS-READ-CT.
001690     DISPLAY '  HOLDS APPLIED . . . . . . . . . . . . ' WS-HOLDS-APPLIED-CT.
001700     DISPLAY '  RELEASES APPLIED. . . . . . . . . . . ' WS-RELEASES-APPLIED-CT.
001710     DISPLAY '  REVERSALS SKIPPED . . . . . . . . . . ' WS-REVERSALS-SKIPPED-CT.
001720     DISPLAY '  RELEASES FLOORED AT ZERO. . . . . . . ' WS-FLOORED-CT.
001730     DISPLAY '  ENDING HELD AMOUNT. . . . . . . . . . ' WS-HELD-AMOUNT-X.
001740 9000-EXIT.
001750     EXIT.
